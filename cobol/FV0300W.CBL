000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: FV0300W                                             *
000400*                                                                *
000500*  FECHA CREACION: 06/04/1997                                    *
000600*                                                                *
000700*  AUTOR: JCM                                                    *
000800*                                                                *
000900*  INSTALACION: FACTORIA - SISTEMA FINSIGHT                      *
001000*                                                                *
001100*  APLICACION: FINSIGHT - VALORACION Y PONDERACION DE ACCIONES.  *
001200*                                                                *
001300*  DESCRIPCION: MOTOR DE PONDERACION AHP (PROCESO ANALITICO      *
001400*               JERARQUICO). POR CADA MATRIZ DE COMPARACION      *
001500*               PAREADA RECIBIDA (CRITERIOS CON QUE EL ANALISTA  *
001600*               DE RENTA VARIABLE PONDERA/RANKEA ACCIONES) SE    *
001700*               VALIDA LA MATRIZ, SE OBTIENE LA MEDIA GEOMETRICA *
001800*               DE CADA FILA Y SE NORMALIZA PARA PRODUCIR EL     *
001900*               VECTOR DE PESOS DE SALIDA (SUMAN 1,000000).      *
002000*                                                                *
002100*  SEGURIDAD: USO INTERNO DEPARTAMENTO DE ANALISIS FINANCIERO.    *
002200*                                                                *
002300******************************************************************
002400*    L O G   D E   M O D I F I C A C I O N E S                   *
002500*  FECHA      PROGR   TICKET      DESCRIPCION                    *
002600*  ---------- ------  ----------  ---------------------------    *
002700*  06/04/1997 JCM     FS-0155     CREACION DEL PROGRAMA           *
002800*  30/11/1998 JCM     FS-0201     AJUSTE Y2K - SIN IMPACTO EN     *
002900*                                 EL CALCULO, SE DEJA CONSTANCIA  *
003000*  14/05/2002 LTV     FS-0271     SE AGREGA EL AREA COMP-2 DE     *
003100*                                 APOYO PARA LOG/EXP DE LA MEDIA  *
003200*                                 GEOMETRICA (ANTES SE INTENTABA  *
003300*                                 LA RAIZ N-ESIMA POR PRODUCTO Y  *
003400*                                 EXPONENTE FRACCIONARIO EN       *
003500*                                 DECIMAL EMPACADO, IMPRECISO     *
003600*                                 PARA N GRANDE)                  *
003700*  19/08/2004 LTV     FS-0325     SE AGREGA LA COMPUERTA DE       *
003800*                                 VALIDACION EXPLICITA (TAMANO Y  *
003900*                                 CELDAS TODAS POSITIVAS) ANTES   *
004000*                                 DE CALCULAR NADA - REPORTES DE  *
004100*                                 AUDITORIA PEDIAN CONSTANCIA DEL *
004200*                                 RECHAZO DE MATRICES INVALIDAS   *
004300*  04/04/2005 LTV     FS-0349     EL SUBINDICE DE COLUMNA Y EL    *
004400*                                 CONTADOR DE PESOS ESCRITOS      *
004500*                                 PASAN A SER CAMPOS 77           *
004600*                                 INDEPENDIENTES                  *
004700******************************************************************
004800******************************************************************
004900*                                                                *
005000*         I D E N T I F I C A T I O N   D I V I S I O N          *
005100*                                                                *
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400*
005500 PROGRAM-ID.   FV0300W.
005600 AUTHOR.       JCM.
005700 INSTALLATION. FACTORIA-FINSIGHT.
005800 DATE-WRITTEN. 06/04/1997.
005900 DATE-COMPILED.
006000 SECURITY.     USO INTERNO DEPARTAMENTO DE ANALISIS FINANCIERO.
006100******************************************************************
006200*                                                                *
006300*        E N V I R O N M E N T         D I V I S I O N           *
006400*                                                                *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700*
006800 CONFIGURATION SECTION.
006900*
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*
007600     SELECT AHP-MATRIX-FILE       ASSIGN TO FVMATRIZ
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-FS-MATRIZ.
007900*
008000     SELECT AHP-WEIGHTS-FILE      ASSIGN TO FVPESOS
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-FS-PESOS.
008300******************************************************************
008400*                                                                *
008500*                D A T A            D I V I S I O N              *
008600*                                                                *
008700******************************************************************
008800 DATA DIVISION.
008900 FILE SECTION.
009000*
009100 FD  AHP-MATRIX-FILE
009200     LABEL RECORDS ARE STANDARD
009300     RECORDING MODE IS F.
009400     COPY FVEC003.
009500*
009600 FD  AHP-WEIGHTS-FILE
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F.
009900     COPY FVEC004.
010000******************************************************************
010100*                                                                *
010200*         W O R K I N G   S T O R A G E   S E C T I O N          *
010300*                                                                *
010400******************************************************************
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700*    04/04/2005 LTV FS-0349 - EL SUBINDICE DE COLUMNA Y EL        *
010800*    CONTADOR DE PESOS ESCRITOS NO PERTENECEN A NINGUN GRUPO DE   *
010900*    DATOS, SE DECLARAN COMO 77 IGUAL QUE EN LOS DEMAS PROGRAMAS  *
011000*    DE LA FACTORIA.                                              *
011100******************************************************************
011200 77  WS-IX-COLUMNA               PIC 9(02) COMP   VALUE ZERO.
011300 77  WS-CONT-PESOS-ESCRITOS      PIC 9(06) COMP   VALUE ZERO.
011400******************************************************************
011500*                     VARIABLES AUXILIARES                       *
011600******************************************************************
011700 01  WS-VARIABLES-AUXILIARES.
011800     05  WS-FS-MATRIZ                PIC X(02)    VALUE '00'.
011900     05  WS-FS-PESOS                 PIC X(02)    VALUE '00'.
012000     05  WS-IX-FILA                  PIC 9(02) COMP VALUE ZERO.
012100     05  WS-CONTADOR-MATRICES        PIC 9(06) COMP VALUE ZERO.
012200     05  WS-CONTADOR-MATRICES-R REDEFINES WS-CONTADOR-MATRICES.
012300         10  WS-CONT-MATR-MILES      PIC 9(03) COMP.
012400         10  WS-CONT-MATR-UNIDAD     PIC 9(03) COMP.
012500 01  SW-SWITCHES.
012600     05  SW-FIN-MATRIZ               PIC X(01)    VALUE 'N'.
012700         88  SW-FIN-MATRIZ-SI            VALUE 'Y'.
012800     05  SW-MATRIZ-VALIDA            PIC X(01)    VALUE 'N'.
012900         88  SW-MATRIZ-SI-VALIDA         VALUE 'Y'.
013000******************************************************************
013100*         AREA DE CALCULO - MEDIAS GEOMETRICAS Y PESOS            *
013200******************************************************************
013300 01  WS-CALCULOS-AHP.
013400     05  WS-AHP-CANTIDAD             PIC 9(02) COMP   VALUE ZERO.
013500     05  WS-AHP-MEDIAS OCCURS 10 TIMES
013600                             PIC S9(03)V9(06) VALUE ZERO.
013700     05  WS-AHP-MEDIAS-R REDEFINES WS-AHP-MEDIAS
013800                             OCCURS 10 TIMES
013900                             PIC S9(09) VALUE ZERO.
014000     05  WS-AHP-TOTAL                PIC S9(05)V9(06) VALUE ZERO.
014100     05  WS-AHP-TOTAL-R REDEFINES WS-AHP-TOTAL.
014200         10  WS-AHP-TOTAL-ENTERO     PIC S9(05).
014300         10  WS-AHP-TOTAL-DECIMAL    PIC 9(06).
014400******************************************************************
014500*      AREA COMP-2 DE APOYO PARA LOGARITMO/EXPONENCIAL. SOLO      *
014600*      ESTE PARRAFO USA PUNTO FLOTANTE - EL RESTO DEL PROGRAMA    *
014700*      TRABAJA EN DECIMAL FIJO (VER BANNER DE 2350). -LTV         *
014800******************************************************************
014900 01  WS-AREA-FLOTANTE.
015000     05  WS-FLT-CELDA                COMP-2         VALUE ZERO.
015100     05  WS-FLT-LOG-CELDA            COMP-2         VALUE ZERO.
015200     05  WS-FLT-SUMA-LOGS            COMP-2         VALUE ZERO.
015300     05  WS-FLT-EXPONENTE            COMP-2         VALUE ZERO.
015400     05  WS-FLT-MEDIA-GEOM           COMP-2         VALUE ZERO.
015500     05  WS-FLT-N                    COMP-2         VALUE ZERO.
015600     05  WS-FLT-LN2                  COMP-2
015700                     VALUE 0.69314718055994530942.
015800     05  WS-FLT-DOS                  COMP-2         VALUE 2.
015900     05  WS-FLT-UNO                  COMP-2         VALUE 1.
016000     05  WS-FLT-LN-X                 COMP-2         VALUE ZERO.
016100     05  WS-FLT-LN-Y                 COMP-2         VALUE ZERO.
016200     05  WS-FLT-LN-Y2                COMP-2         VALUE ZERO.
016300     05  WS-FLT-LN-TERM              COMP-2         VALUE ZERO.
016400     05  WS-FLT-LN-SUMA              COMP-2         VALUE ZERO.
016500     05  WS-LN-K-CONT                PIC S9(04) COMP VALUE ZERO.
016600     05  WS-FLT-EXP-X                COMP-2         VALUE ZERO.
016700     05  WS-FLT-EXP-ABS              COMP-2         VALUE ZERO.
016800     05  WS-FLT-EXP-TERM             COMP-2         VALUE ZERO.
016900     05  WS-FLT-EXP-SUMA             COMP-2         VALUE ZERO.
017000     05  WS-EXP-M-CONT               PIC S9(04) COMP VALUE ZERO.
017100     05  WS-EXP-IX                   PIC S9(04) COMP VALUE ZERO.
017200******************************************************************
017300*                                                                *
017400*        P R O C E D U R E   D I V I S I O N                     *
017500*                                                                *
017600******************************************************************
017700 PROCEDURE DIVISION.
017800*
017900 0000-MAINLINE.
018000*
018100     PERFORM 1000-INICIO
018200         THRU 1000-INICIO-EXIT.
018300*
018400     PERFORM 2000-PROCESO
018500         THRU 2000-PROCESO-EXIT
018600         UNTIL SW-FIN-MATRIZ-SI.
018700*
018800     PERFORM 3000-FIN
018900         THRU 3000-FIN-EXIT.
019000*
019100     STOP RUN.
019200*
019300******************************************************************
019400*    1000-INICIO -- ABRE ENTRADA Y SALIDA, TOMA LA PRIMERA        *
019500*    LECTURA (LECTURA CENTINELA) - PASO 1 DEL FLUJO.              *
019600******************************************************************
019700 1000-INICIO.
019800*
019900     OPEN INPUT  AHP-MATRIX-FILE.
020000     OPEN OUTPUT AHP-WEIGHTS-FILE.
020100*
020200     MOVE ZERO TO WS-CONTADOR-MATRICES.
020300     MOVE 'N'  TO SW-FIN-MATRIZ.
020400*
020500     PERFORM 2100-LEER-MATRIZ
020600         THRU 2100-LEER-MATRIZ-EXIT.
020700*
020800 1000-INICIO-EXIT.
020900     EXIT.
021000*
021100******************************************************************
021200*    2000-PROCESO -- POR CADA MATRIZ LEIDA: VALIDA (PASO 2),      *
021300*    CALCULA MEDIAS GEOMETRICAS (PASO 3), SUMA (PASO 4), NORMA-   *
021400*    LIZA (PASO 5) Y ESCRIBE EL VECTOR DE PESOS (PASO 6). UNA     *
021500*    MATRIZ INVALIDA NO PRODUCE REGISTRO DE SALIDA.               *
021600******************************************************************
021700 2000-PROCESO.
021800*
021900     ADD 1 TO WS-CONTADOR-MATRICES.
022000*
022100     PERFORM 2200-VALIDAR-MATRIZ
022200         THRU 2200-VALIDAR-MATRIZ-EXIT.
022300*
022400     IF SW-MATRIZ-SI-VALIDA
022500         PERFORM 2300-CALC-MEDIAS-GEOMETRICAS
022600             THRU 2300-CALC-MEDIAS-GEOMETRICAS-EXIT
022700         PERFORM 2400-SUMAR-TOTAL
022800             THRU 2400-SUMAR-TOTAL-EXIT
022900         IF WS-AHP-TOTAL > ZERO
023000             PERFORM 2500-CALC-PESOS
023100                 THRU 2500-CALC-PESOS-EXIT
023200             PERFORM 2600-ESCRIBIR-PESOS
023300                 THRU 2600-ESCRIBIR-PESOS-EXIT
023400         END-IF
023500     END-IF.
023600*
023700     PERFORM 2100-LEER-MATRIZ
023800         THRU 2100-LEER-MATRIZ-EXIT.
023900*
024000 2000-PROCESO-EXIT.
024100     EXIT.
024200*
024300 2100-LEER-MATRIZ.
024400*
024500     READ AHP-MATRIX-FILE
024600         AT END
024700             MOVE 'Y' TO SW-FIN-MATRIZ
024800     END-READ.
024900*
025000 2100-LEER-MATRIZ-EXIT.
025100     EXIT.
025200*
025300******************************************************************
025400*    2200 -- COMPUERTA DE VALIDACION (FS-0325). LA MATRIZ DEBE    *
025500*    TRAER 1 <= TAMANO <= 10 Y TODAS SUS CELDAS EN USO ESTRICTA-  *
025600*    MENTE POSITIVAS. CUALQUIER FALLA DEJA SW-MATRIZ-VALIDA EN    *
025700*    'N' Y EL REGISTRO NO PRODUCE SALIDA.                         *
025800******************************************************************
025900 2200-VALIDAR-MATRIZ.
026000*
026100     MOVE 'Y' TO SW-MATRIZ-VALIDA.
026200     MOVE FVA-MATRIX-SIZE TO WS-AHP-CANTIDAD.
026300*
026400     IF SW-FIN-MATRIZ-SI
026500         MOVE 'N' TO SW-MATRIZ-VALIDA
026600         GO TO 2200-VALIDAR-MATRIZ-EXIT
026700     END-IF.
026800*
026900     IF WS-AHP-CANTIDAD < 1 OR WS-AHP-CANTIDAD > 10
027000         MOVE 'N' TO SW-MATRIZ-VALIDA
027100         GO TO 2200-VALIDAR-MATRIZ-EXIT
027200     END-IF.
027300*
027400     PERFORM 2210-VALIDAR-FILA
027500         THRU 2210-VALIDAR-FILA-EXIT
027600         VARYING WS-IX-FILA FROM 1 BY 1
027700         UNTIL WS-IX-FILA > WS-AHP-CANTIDAD
027800            OR NOT SW-MATRIZ-SI-VALIDA.
027900*
028000 2200-VALIDAR-MATRIZ-EXIT.
028100     EXIT.
028200*
028300 2210-VALIDAR-FILA.
028400*
028500     PERFORM 2211-VALIDAR-CELDA
028600         THRU 2211-VALIDAR-CELDA-EXIT
028700         VARYING WS-IX-COLUMNA FROM 1 BY 1
028800         UNTIL WS-IX-COLUMNA > WS-AHP-CANTIDAD
028900            OR NOT SW-MATRIZ-SI-VALIDA.
029000*
029100 2210-VALIDAR-FILA-EXIT.
029200     EXIT.
029300*
029400 2211-VALIDAR-CELDA.
029500*
029600     IF FVA-MATRIX-CELL (WS-IX-FILA WS-IX-COLUMNA) NOT > ZERO
029700         MOVE 'N' TO SW-MATRIZ-VALIDA
029800     END-IF.
029900*
030000 2211-VALIDAR-CELDA-EXIT.
030100     EXIT.
030200*
030300******************************************************************
030400*    2300 -- MEDIA GEOMETRICA DE CADA FILA (PASO 3). LA POTENCIA  *
030500*    N-ESIMA SE HACE EN PUNTO FLOTANTE (2350), NUNCA EN DECIMAL   *
030600*    EMPACADO - VER LOG DE 05/2002.                                *
030700******************************************************************
030800 2300-CALC-MEDIAS-GEOMETRICAS.
030900*
031000     PERFORM 2310-CALC-MEDIA-DE-FILA
031100         THRU 2310-CALC-MEDIA-DE-FILA-EXIT
031200         VARYING WS-IX-FILA FROM 1 BY 1
031300         UNTIL WS-IX-FILA > WS-AHP-CANTIDAD.
031400*
031500 2300-CALC-MEDIAS-GEOMETRICAS-EXIT.
031600     EXIT.
031700*
031800 2310-CALC-MEDIA-DE-FILA.
031900*
032000     MOVE ZERO TO WS-FLT-SUMA-LOGS.
032100*
032200     PERFORM 2320-ACUMULAR-LOG-CELDA
032300         THRU 2320-ACUMULAR-LOG-CELDA-EXIT
032400         VARYING WS-IX-COLUMNA FROM 1 BY 1
032500         UNTIL WS-IX-COLUMNA > WS-AHP-CANTIDAD.
032600*
032700     PERFORM 2350-LOG-EXP-MEDIA
032800         THRU 2350-LOG-EXP-MEDIA-EXIT.
032900*
033000     MOVE WS-FLT-MEDIA-GEOM TO WS-AHP-MEDIAS (WS-IX-FILA).
033100*
033200 2310-CALC-MEDIA-DE-FILA-EXIT.
033300     EXIT.
033400*
033500 2320-ACUMULAR-LOG-CELDA.
033600*
033700     MOVE FVA-MATRIX-CELL (WS-IX-FILA WS-IX-COLUMNA) TO WS-FLT-CELDA.
033800*
033900     PERFORM 2330-CALC-LN-NATURAL
034000         THRU 2330-CALC-LN-NATURAL-EXIT.
034100*
034200     ADD WS-FLT-LOG-CELDA TO WS-FLT-SUMA-LOGS.
034300*
034400 2320-ACUMULAR-LOG-CELDA-EXIT.
034500     EXIT.
034600*
034700******************************************************************
034800*    2330/2331/2332 -- LOGARITMO NATURAL POR REDUCCION DE         *
034900*    ARGUMENTO A [1,2) Y SERIE DE TAYLOR DE ARTANH (05/2002).     *
035000*    ESTE COMPILADOR NO TRAE FUNCIONES INTRINSECAS DE LOGARITMO,  *
035100*    DE MODO QUE SE ARMA AQUI COMO SUBRUTINA PROPIA, IGUAL QUE SE *
035200*    HACIA EN LOS PROGRAMAS CIENTIFICOS DE LA DECADA DE 1980. LA  *
035300*    ENTRADA VIAJA EN WS-FLT-CELDA Y LA SALIDA EN                 *
035400*    WS-FLT-LOG-CELDA. -LTV FS-0271                                *
035500******************************************************************
035600 2330-CALC-LN-NATURAL.
035700*
035800     MOVE WS-FLT-CELDA TO WS-FLT-LN-X.
035900     MOVE ZERO         TO WS-LN-K-CONT.
036000*
036100     PERFORM 2331-REDUCIR-POR-ARRIBA
036200         THRU 2331-REDUCIR-POR-ARRIBA-EXIT
036300         UNTIL WS-FLT-LN-X < WS-FLT-DOS.
036400*
036500     PERFORM 2332-REDUCIR-POR-ABAJO
036600         THRU 2332-REDUCIR-POR-ABAJO-EXIT
036700         UNTIL WS-FLT-LN-X NOT < WS-FLT-UNO.
036800*
036900     COMPUTE WS-FLT-LN-Y =
037000         (WS-FLT-LN-X - WS-FLT-UNO) / (WS-FLT-LN-X + WS-FLT-UNO).
037100     COMPUTE WS-FLT-LN-Y2 = WS-FLT-LN-Y * WS-FLT-LN-Y.
037200*
037300*    -- SERIE DE ARTANH TRUNCADA A CINCO TERMINOS; EL ARGUMENTO   *
037400*       Y QUEDA SIEMPRE EN [0, 1/3] TRAS LA REDUCCION DE ARRIBA/  *
037500*       ABAJO, SUFICIENTE PARA LA PRECISION A SEIS DECIMALES QUE  *
037600*       PIDE EL CAMPO DE PESO DE SALIDA.                          *
037700*
037800     MOVE WS-FLT-LN-Y TO WS-FLT-LN-TERM.
037900     MOVE WS-FLT-LN-Y TO WS-FLT-LN-SUMA.
038000*
038100     COMPUTE WS-FLT-LN-TERM = WS-FLT-LN-TERM * WS-FLT-LN-Y2.
038200     COMPUTE WS-FLT-LN-SUMA = WS-FLT-LN-SUMA + (WS-FLT-LN-TERM / 3).
038300*
038400     COMPUTE WS-FLT-LN-TERM = WS-FLT-LN-TERM * WS-FLT-LN-Y2.
038500     COMPUTE WS-FLT-LN-SUMA = WS-FLT-LN-SUMA + (WS-FLT-LN-TERM / 5).
038600*
038700     COMPUTE WS-FLT-LN-TERM = WS-FLT-LN-TERM * WS-FLT-LN-Y2.
038800     COMPUTE WS-FLT-LN-SUMA = WS-FLT-LN-SUMA + (WS-FLT-LN-TERM / 7).
038900*
039000     COMPUTE WS-FLT-LN-TERM = WS-FLT-LN-TERM * WS-FLT-LN-Y2.
039100     COMPUTE WS-FLT-LN-SUMA = WS-FLT-LN-SUMA + (WS-FLT-LN-TERM / 9).
039200*
039300     COMPUTE WS-FLT-LOG-CELDA =
039400         (2 * WS-FLT-LN-SUMA) + (WS-LN-K-CONT * WS-FLT-LN2).
039500*
039600 2330-CALC-LN-NATURAL-EXIT.
039700     EXIT.
039800*
039900 2331-REDUCIR-POR-ARRIBA.
040000*
040100     DIVIDE WS-FLT-LN-X BY WS-FLT-DOS GIVING WS-FLT-LN-X.
040200     ADD 1 TO WS-LN-K-CONT.
040300*
040400 2331-REDUCIR-POR-ARRIBA-EXIT.
040500     EXIT.
040600*
040700 2332-REDUCIR-POR-ABAJO.
040800*
040900     MULTIPLY WS-FLT-LN-X BY WS-FLT-DOS GIVING WS-FLT-LN-X.
041000     SUBTRACT 1 FROM WS-LN-K-CONT.
041100*
041200 2332-REDUCIR-POR-ABAJO-EXIT.
041300     EXIT.
041400*
041500******************************************************************
041600*    2350 -- PASO DE LOGARITMO/EXPONENCIAL EN PUNTO FLOTANTE      *
041700*    COMP-2 (UNICO GRUPO DE PARRAFOS DE TODO EL PROGRAMA QUE      *
041800*    TRABAJA ASI). geoMean = EXP( (1/N) * SUMA-DE-LOGS ). SE      *
041900*    CONVIERTE AL REGRESO A DECIMAL FIJO PIC S9(03)V9(06).        *
042000*    -LTV 05/2002                                                 *
042100******************************************************************
042200 2350-LOG-EXP-MEDIA.
042300*
042400     MOVE WS-AHP-CANTIDAD TO WS-FLT-N.
042500*
042600     COMPUTE WS-FLT-EXPONENTE = WS-FLT-SUMA-LOGS / WS-FLT-N.
042700*
042800     PERFORM 2360-CALC-EXP-NATURAL
042900         THRU 2360-CALC-EXP-NATURAL-EXIT.
043000*
043100 2350-LOG-EXP-MEDIA-EXIT.
043200     EXIT.
043300*
043400******************************************************************
043500*    2360/2361/2362 -- EXPONENCIAL NATURAL POR ESCALAMIENTO Y     *
043600*    CUADRATURA: SE REDUCE EL ARGUMENTO A LA MITAD LAS VECES QUE  *
043700*    HAGA FALTA PARA QUE LA SERIE DE TAYLOR CONVERJA RAPIDO,      *
043800*    LUEGO SE DESHACE LA REDUCCION ELEVANDO AL CUADRADO EL        *
043900*    RESULTADO OTRAS TANTAS VECES. MISMA FAMILIA DE TECNICA QUE   *
044000*    EL LOGARITMO DE 2330. LA ENTRADA VIAJA EN WS-FLT-EXPONENTE   *
044100*    Y LA SALIDA EN WS-FLT-MEDIA-GEOM. -LTV FS-0271                *
044200******************************************************************
044300 2360-CALC-EXP-NATURAL.
044400*
044500     MOVE WS-FLT-EXPONENTE TO WS-FLT-EXP-X.
044600     MOVE ZERO             TO WS-EXP-M-CONT.
044700*
044800     MOVE WS-FLT-EXP-X TO WS-FLT-EXP-ABS.
044900     IF WS-FLT-EXP-ABS < ZERO
045000         COMPUTE WS-FLT-EXP-ABS = WS-FLT-EXP-ABS * -1
045100     END-IF.
045200*
045300     PERFORM 2361-ESCALAR-ARGUMENTO
045400         THRU 2361-ESCALAR-ARGUMENTO-EXIT
045500         UNTIL WS-FLT-EXP-ABS < 0.5.
045600*
045700*    -- SERIE DE TAYLOR DE EXP TRUNCADA A OCHO TERMINOS; TRAS EL  *
045800*       ESCALAMIENTO EL ARGUMENTO QUEDA EN (-0.5, 0.5) --          *
045900*
046000     MOVE WS-FLT-UNO      TO WS-FLT-EXP-TERM.
046100     MOVE WS-FLT-UNO      TO WS-FLT-EXP-SUMA.
046200*
046300     COMPUTE WS-FLT-EXP-TERM = WS-FLT-EXP-TERM * WS-FLT-EXP-X.
046400     COMPUTE WS-FLT-EXP-SUMA = WS-FLT-EXP-SUMA + WS-FLT-EXP-TERM.
046500*
046600     COMPUTE WS-FLT-EXP-TERM = WS-FLT-EXP-TERM * WS-FLT-EXP-X / 2.
046700     COMPUTE WS-FLT-EXP-SUMA = WS-FLT-EXP-SUMA + WS-FLT-EXP-TERM.
046800*
046900     COMPUTE WS-FLT-EXP-TERM = WS-FLT-EXP-TERM * WS-FLT-EXP-X / 3.
047000     COMPUTE WS-FLT-EXP-SUMA = WS-FLT-EXP-SUMA + WS-FLT-EXP-TERM.
047100*
047200     COMPUTE WS-FLT-EXP-TERM = WS-FLT-EXP-TERM * WS-FLT-EXP-X / 4.
047300     COMPUTE WS-FLT-EXP-SUMA = WS-FLT-EXP-SUMA + WS-FLT-EXP-TERM.
047400*
047500     COMPUTE WS-FLT-EXP-TERM = WS-FLT-EXP-TERM * WS-FLT-EXP-X / 5.
047600     COMPUTE WS-FLT-EXP-SUMA = WS-FLT-EXP-SUMA + WS-FLT-EXP-TERM.
047700*
047800     COMPUTE WS-FLT-EXP-TERM = WS-FLT-EXP-TERM * WS-FLT-EXP-X / 6.
047900     COMPUTE WS-FLT-EXP-SUMA = WS-FLT-EXP-SUMA + WS-FLT-EXP-TERM.
048000*
048100     COMPUTE WS-FLT-EXP-TERM = WS-FLT-EXP-TERM * WS-FLT-EXP-X / 7.
048200     COMPUTE WS-FLT-EXP-SUMA = WS-FLT-EXP-SUMA + WS-FLT-EXP-TERM.
048300*
048400     COMPUTE WS-FLT-EXP-TERM = WS-FLT-EXP-TERM * WS-FLT-EXP-X / 8.
048500     COMPUTE WS-FLT-EXP-SUMA = WS-FLT-EXP-SUMA + WS-FLT-EXP-TERM.
048600*
048700     MOVE WS-FLT-EXP-SUMA TO WS-FLT-MEDIA-GEOM.
048800*
048900     PERFORM 2362-DESHACER-ESCALA
049000         THRU 2362-DESHACER-ESCALA-EXIT
049100         VARYING WS-EXP-IX FROM 1 BY 1
049200         UNTIL WS-EXP-IX > WS-EXP-M-CONT.
049300*
049400 2360-CALC-EXP-NATURAL-EXIT.
049500     EXIT.
049600*
049700 2361-ESCALAR-ARGUMENTO.
049800*
049900     DIVIDE WS-FLT-EXP-X   BY WS-FLT-DOS GIVING WS-FLT-EXP-X.
050000     DIVIDE WS-FLT-EXP-ABS BY WS-FLT-DOS GIVING WS-FLT-EXP-ABS.
050100     ADD 1 TO WS-EXP-M-CONT.
050200*
050300 2361-ESCALAR-ARGUMENTO-EXIT.
050400     EXIT.
050500*
050600 2362-DESHACER-ESCALA.
050700*
050800     COMPUTE WS-FLT-MEDIA-GEOM = WS-FLT-MEDIA-GEOM * WS-FLT-MEDIA-GEOM.
050900*
051000 2362-DESHACER-ESCALA-EXIT.
051100     EXIT.
051200*
051300******************************************************************
051400*    2400 -- SUMA LAS N MEDIAS GEOMETRICAS EN WS-AHP-TOTAL        *
051500*    (PASO 4 DEL FLUJO).                                          *
051600******************************************************************
051700 2400-SUMAR-TOTAL.
051800*
051900     MOVE ZERO TO WS-AHP-TOTAL.
052000*
052100     PERFORM 2410-ACUMULAR-MEDIA
052200         THRU 2410-ACUMULAR-MEDIA-EXIT
052300         VARYING WS-IX-FILA FROM 1 BY 1
052400         UNTIL WS-IX-FILA > WS-AHP-CANTIDAD.
052500*
052600 2400-SUMAR-TOTAL-EXIT.
052700     EXIT.
052800*
052900 2410-ACUMULAR-MEDIA.
053000*
053100     ADD WS-AHP-MEDIAS (WS-IX-FILA) TO WS-AHP-TOTAL.
053200*
053300 2410-ACUMULAR-MEDIA-EXIT.
053400     EXIT.
053500*
053600******************************************************************
053700*    2500 -- NORMALIZA CADA MEDIA GEOMETRICA CONTRA EL TOTAL      *
053800*    (PASO 5). EL RESULTADO SE DEJA EN LA MISMA TABLA WS-AHP-     *
053900*    MEDIAS, YA QUE PARA ESTE PUNTO EL VALOR BRUTO NO SE VUELVE   *
054000*    A NECESITAR.                                                 *
054100******************************************************************
054200 2500-CALC-PESOS.
054300*
054400     PERFORM 2510-CALC-UN-PESO
054500         THRU 2510-CALC-UN-PESO-EXIT
054600         VARYING WS-IX-FILA FROM 1 BY 1
054700         UNTIL WS-IX-FILA > WS-AHP-CANTIDAD.
054800*
054900 2500-CALC-PESOS-EXIT.
055000     EXIT.
055100*
055200 2510-CALC-UN-PESO.
055300*
055400     COMPUTE WS-AHP-MEDIAS (WS-IX-FILA) ROUNDED =
055500         WS-AHP-MEDIAS (WS-IX-FILA) / WS-AHP-TOTAL.
055600*
055700 2510-CALC-UN-PESO-EXIT.
055800     EXIT.
055900*
056000******************************************************************
056100*    2600 -- ESCRIBE EL REGISTRO DE PESOS DE SALIDA (PASO 6).     *
056200******************************************************************
056300 2600-ESCRIBIR-PESOS.
056400*
056500     MOVE WS-AHP-CANTIDAD TO FVW-WEIGHT-COUNT.
056600*
056700     PERFORM 2610-MOVER-UN-PESO
056800         THRU 2610-MOVER-UN-PESO-EXIT
056900         VARYING WS-IX-FILA FROM 1 BY 1
057000         UNTIL WS-IX-FILA > WS-AHP-CANTIDAD.
057100*
057200     WRITE FVW-AHP-WEIGHTS-REC.
057300     ADD 1 TO WS-CONT-PESOS-ESCRITOS.
057400*
057500 2600-ESCRIBIR-PESOS-EXIT.
057600     EXIT.
057700*
057800 2610-MOVER-UN-PESO.
057900*
058000     MOVE WS-AHP-MEDIAS (WS-IX-FILA) TO FVW-WEIGHT (WS-IX-FILA).
058100*
058200 2610-MOVER-UN-PESO-EXIT.
058300     EXIT.
058400*
058500******************************************************************
058600*    3000-FIN -- CIERRA LOS ARCHIVOS DEL PROCESO.                 *
058700******************************************************************
058800 3000-FIN.
058900*
059000     CLOSE AHP-MATRIX-FILE.
059100     CLOSE AHP-WEIGHTS-FILE.
059200*
059300 3000-FIN-EXIT.
059400     EXIT.

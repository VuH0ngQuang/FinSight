000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: FV0100V                                             *
000400*                                                                *
000500*  FECHA CREACION: 21/01/1996                                    *
000600*                                                                *
000700*  AUTOR: JCM                                                    *
000800*                                                                *
000900*  INSTALACION: FACTORIA - SISTEMA FINSIGHT                      *
001000*                                                                *
001100*  APLICACION: FINSIGHT - VALORACION Y PONDERACION DE ACCIONES.  *
001200*                                                                *
001300*  DESCRIPCION: MOTOR DE VALORACION. PARA CADA REGISTRO DE        *
001400*               FUNDAMENTOS ANUALES (STOCK-YEAR-DATA) CALCULA     *
001500*               LOS MODELOS DDM, DCF Y RI, LOS CUATRO VALORES     *
001600*               IMPLICITOS POR MULTIPLO RELATIVO (PE/PBV/PCF/PS)  *
001700*               Y EL VALOR JUSTO COMPUESTO (MEDIANA DE LOS SIETE  *
001800*               ANTERIORES QUE HAYAN PODIDO CALCULARSE).          *
001900*                                                                *
002000*  SEGURIDAD: USO INTERNO DEPARTAMENTO DE ANALISIS FINANCIERO.    *
002100*                                                                *
002200******************************************************************
002300*    L O G   D E   M O D I F I C A C I O N E S                   *
002400*  FECHA      PROGR   TICKET      DESCRIPCION                    *
002500*  ---------- ------  ----------  ---------------------------    *
002600*  21/01/1996 JCM     FS-0119     CREACION DEL PROGRAMA - MODELOS *
002700*                                 DDM Y RELATIVOS UNICAMENTE      *
002800*  15/07/1996 JCM     FS-0128     SE AGREGA EL MODELO DCF CON     *
002900*                                 PROMEDIO DE CRECIMIENTO         *
003000*                                 HISTORICO DEL FCFF              *
003100*  02/03/1997 RSN     FS-0140     SE AGREGA EL MODELO RI (OHLSON) *
003200*  06/04/1997 JCM     FS-0155     SE AGREGA EL VALOR COMPUESTO    *
003300*                                 (MEDIANA) AL CIERRE DEL PROCESO *
003400*  30/11/1998 JCM     FS-0201     AJUSTE Y2K - REVISION GENERAL   *
003500*                                 DE FISCAL-YEAR Y DE LAS TABLAS  *
003600*                                 EN MEMORIA. SE PROBO CON ANIOS  *
003700*                                 1999 Y 2000 SIN NOVEDAD         *
003800*  07/06/2001 LTV     FS-0255     SE REVISA REDONDEO DE LA        *
003900*                                 MEDIANA PARA CANTIDAD PAR DE    *
004000*                                 VALORES PRESENTES               *
004100*  19/09/2003 LTV     FS-0298     SE INCORPORA LA LECTURA DEL     *
004200*                                 MAESTRO DE ACCIONES PARA EL     *
004300*                                 MULTIPLO DE INDUSTRIA (HOY NO   *
004400*                                 SE USA EN EL CALCULO DE PE, SE  *
004500*                                 DEJA DISPONIBLE PARA EL FUTURO  *
004600*                                 MODULO DE ANALISIS COMPARADO)   *
004700*  21/03/2005 LTV     FS-0341     SE CORRIGE ACUMULADOR DE VALOR *
004800*                                 PRESENTE DEL MODELO RI (WS-RI- *
004900*                                 SUMA-VP-ANORMAL), QUE NO SE    *
005000*                                 REINICIABA EN CERO ANTES DE    *
005100*                                 PROYECTAR CADA ACCION Y        *
005200*                                 ARRASTRABA EL TOTAL DE LA      *
005300*                                 ACCION ANTERIOR DEL LOTE       *
005400*  04/04/2005 LTV     FS-0347     SE PASAN LOS ACUMULADORES DE   *
005500*                                 VALOR PRESENTE (DCF Y RI) Y EL *
005600*                                 DE CRECIMIENTO HISTORICO A     *
005700*                                 COMP-3, IGUAL QUE LOS DEMAS    *
005800*                                 PROGRAMAS DE LA FACTORIA        *
005900*  21/03/2005 LTV     FS-0342     SE ELIMINA LA RUTINA QUE       *
006000*                                 REORDENABA WS-HIST-FCFF-TABLA  *
006100*                                 POR BURBUJA SOBRE EL VALOR DE  *
006200*                                 FCFF; LA TABLA YA VIENE EN     *
006300*                                 ORDEN DE FISCAL-YEAR ASCENDEN- *
006400*                                 TE Y ESE ORDEN LO REQUIERE EL  *
006500*                                 CALCULO DEL CRECIMIENTO PROM.  *
006600*  04/04/2005 LTV     FS-0348     SE AGREGA CAMPO PROPIO PARA EL *
006700*                                 VALOR PRESENTE ANUAL DEL RI, EN*
006800*                                 VEZ DE REUTILIZAR EL DEL DCF   *
006900*                                 (QUE REDONDEA A 6 DECIMALES Y  *
007000*                                 NO A LOS 2 QUE PIDE EL MODELO) *
007100******************************************************************
007200******************************************************************
007300*                                                                *
007400*         I D E N T I F I C A T I O N   D I V I S I O N          *
007500*                                                                *
007600******************************************************************
007700 IDENTIFICATION DIVISION.
007800*
007900 PROGRAM-ID.   FV0100V.
008000 AUTHOR.       JCM.
008100 INSTALLATION. FACTORIA-FINSIGHT.
008200 DATE-WRITTEN. 21/01/1996.
008300 DATE-COMPILED.
008400 SECURITY.     USO INTERNO DEPARTAMENTO DE ANALISIS FINANCIERO.
008500******************************************************************
008600*                                                                *
008700*        E N V I R O N M E N T         D I V I S I O N           *
008800*                                                                *
008900******************************************************************
009000 ENVIRONMENT DIVISION.
009100*
009200 CONFIGURATION SECTION.
009300*
009400 SPECIAL-NAMES.
009500     C01 IS TOP-OF-FORM.
009600*
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900*
010000     SELECT STOCK-YEAR-DATA-FILE  ASSIGN TO FVANIOS
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WS-FS-ANIOS.
010300*
010400     SELECT STOCK-MASTER-FILE     ASSIGN TO FVACCION
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS WS-FS-MAESTRO.
010700******************************************************************
010800*                                                                *
010900*                D A T A            D I V I S I O N              *
011000*                                                                *
011100******************************************************************
011200 DATA DIVISION.
011300 FILE SECTION.
011400*
011500 FD  STOCK-YEAR-DATA-FILE
011600     LABEL RECORDS ARE STANDARD
011700     RECORDING MODE IS F.
011800     COPY FVEC001.
011900*
012000 FD  STOCK-MASTER-FILE
012100     LABEL RECORDS ARE STANDARD
012200     RECORDING MODE IS F.
012300     COPY FVEC002.
012400******************************************************************
012500*                                                                *
012600*         W O R K I N G   S T O R A G E   S E C T I O N          *
012700*                                                                *
012800******************************************************************
012900 WORKING-STORAGE SECTION.
013000******************************************************************
013100*    04/04/2005 LTV FS-0349 - CONTADOR Y SUBINDICES QUE NO        *
013200*    PERTENECEN A NINGUN GRUPO DE DATOS SE DECLARAN COMO 77,      *
013300*    SIGUIENDO LA COSTUMBRE DE LA FACTORIA PARA CAMPOS SUELTOS    *
013400*    DE TRABAJO QUE NO SE MUEVEN NUNCA COMO GRUPO.                *
013500******************************************************************
013600 77  WS-CONT-ESCRITOS            PIC 9(06) COMP   VALUE ZERO.
013700 77  WS-IX-3                     PIC 9(04) COMP   VALUE ZERO.
013800 77  WS-IX-MAESTRO               PIC 9(04) COMP   VALUE ZERO.
013900******************************************************************
014000*                     CONSTANTES DEL PROCESO                     *
014100******************************************************************
014200 01  CT-CONSTANTES.
014300     05  CT-TASA-CREC-TERMINAL       PIC S9(1)V9(4) VALUE .0300.
014400     05  CT-TASA-CREC-DEFECTO        PIC S9(1)V9(4) VALUE .0500.
014500     05  CT-FACTOR-PERSISTENCIA      PIC S9(1)V9(4) VALUE .6000.
014600     05  CT-TOPE-CREC-MAXIMO         PIC S9(1)V9(4) VALUE 1.0000.
014700     05  CT-TOPE-CREC-MINIMO         PIC S9(1)V9(4) VALUE .5000.
014800     05  CT-HORIZONTE-ANIOS          PIC 9(01)      VALUE 5.
014900     05  CT-MULT-PE-DEFECTO          PIC S9(06)V9(04) VALUE 15.0000.
015000     05  CT-MULT-PB-DEFECTO          PIC S9(06)V9(04) VALUE 2.0000.
015100     05  CT-MULT-PCF-DEFECTO         PIC S9(06)V9(04) VALUE 12.0000.
015200     05  CT-MULT-PS-DEFECTO          PIC S9(06)V9(04) VALUE 1.5000.
015300     05  CT-MAX-ANIOS                PIC 9(04) COMP   VALUE 2000.
015400     05  CT-MAX-ACCIONES             PIC 9(04) COMP   VALUE 0500.
015500******************************************************************
015600*                     VARIABLES AUXILIARES                       *
015700******************************************************************
015800 01  WS-VARIABLES-AUXILIARES.
015900     05  WS-FS-ANIOS                 PIC X(02)    VALUE '00'.
016000     05  WS-FS-MAESTRO               PIC X(02)    VALUE '00'.
016100     05  WS-STOCK-ID-BUSCADO         PIC X(12)    VALUE SPACES.
016200     05  WS-SECTOR-BUSCADO           PIC X(20)    VALUE SPACES.
016300     05  WS-ANIO-OBJETIVO            PIC 9(04) COMP VALUE ZERO.
016400     05  WS-ANIO-PREVIO              PIC 9(04) COMP VALUE ZERO.
016500     05  WS-ANIO-PREVIO-R REDEFINES WS-ANIO-PREVIO.
016600         10  WS-ANIO-PREVIO-SIGLO    PIC 9(02) COMP.
016700         10  WS-ANIO-PREVIO-RESTO    PIC 9(02) COMP.
016800     05  WS-IX-OBJETIVO              PIC 9(04) COMP VALUE ZERO.
016900     05  WS-IX-PREVIO                PIC 9(04) COMP VALUE ZERO.
017000     05  WS-IX-1                     PIC 9(04) COMP VALUE ZERO.
017100     05  WS-IX-2                     PIC 9(04) COMP VALUE ZERO.
017200     05  WS-ANIO-CORRIENTE           PIC 9(01) COMP VALUE ZERO.
017300     05  WS-DIVISOR-TEMP             PIC S9(13)V9(06) VALUE ZERO.
017400 01  SW-SWITCHES.
017500     05  SW-FIN-ANIOS                PIC X(01)    VALUE 'N'.
017600         88  SW-FIN-ANIOS-SI             VALUE 'Y'.
017700     05  SW-FIN-MAESTRO              PIC X(01)    VALUE 'N'.
017800         88  SW-FIN-MAESTRO-SI           VALUE 'Y'.
017900     05  SW-MAESTRO-ENCONTRADO       PIC X(01)    VALUE 'N'.
018000         88  SW-MAESTRO-SI-ENCONTRADO    VALUE 'Y'.
018100     05  SW-PREVIO-ENCONTRADO        PIC X(01)    VALUE 'N'.
018200         88  SW-PREVIO-SI-ENCONTRADO     VALUE 'Y'.
018300     05  SW-DDM-CALCULADO            PIC X(01)    VALUE 'N'.
018400         88  SW-DDM-SI-CALCULADO         VALUE 'Y'.
018500     05  SW-DCF-CALCULADO            PIC X(01)    VALUE 'N'.
018600         88  SW-DCF-SI-CALCULADO         VALUE 'Y'.
018700     05  SW-RI-CALCULADO             PIC X(01)    VALUE 'N'.
018800         88  SW-RI-SI-CALCULADO          VALUE 'Y'.
018900******************************************************************
019000*              AREAS DE CALCULO INTERMEDIO - DDM                 *
019100******************************************************************
019200 01  WS-CALCULOS-DDM.
019300     05  WS-DDM-D1                   PIC S9(07)V9(06) VALUE ZERO.
019400     05  WS-DDM-DIFERENCIA-KG        PIC S9(01)V9(04) VALUE ZERO.
019500******************************************************************
019600*              AREAS DE CALCULO INTERMEDIO - DCF                 *
019700******************************************************************
019800 01  WS-CALCULOS-DCF.
019900     05  WS-DCF-CREC-PROMEDIO        PIC S9(01)V9(04) VALUE ZERO.
020000     05  WS-DCF-CANT-CRECIMIENTOS    PIC 9(02) COMP   VALUE ZERO.
020100     05  WS-DCF-SUMA-CRECIMIENTOS    PIC S9(05)V9(04) COMP-3
020200                                                      VALUE ZERO.
020300     05  WS-DCF-CREC-UNITARIO        PIC S9(01)V9(04) VALUE ZERO.
020400     05  WS-DCF-FACTOR-DESCUENTO     PIC S9(03)V9(10) VALUE ZERO.
020500     05  WS-DCF-BASE-FACTOR          PIC S9(01)V9(04) VALUE ZERO.
020600     05  WS-DCF-VALOR-PRESENTE       PIC S9(15)V9(06) VALUE ZERO.
020700     05  WS-DCF-SUMA-VP-FLUJOS       PIC S9(15)V9(06) COMP-3
020800                                                      VALUE ZERO.
020900     05  WS-DCF-FCFF-TERMINAL        PIC S9(15)V9(02) VALUE ZERO.
021000     05  WS-DCF-VALOR-TERMINAL       PIC S9(15)V9(02) VALUE ZERO.
021100     05  WS-DCF-VP-TERMINAL          PIC S9(15)V9(02) VALUE ZERO.
021200     05  WS-DCF-VALOR-EMPRESA        PIC S9(15)V9(02) VALUE ZERO.
021300     05  WS-DCF-DIFERENCIA-WACC      PIC S9(01)V9(04) VALUE ZERO.
021400 01  WS-PROYECCION-FCFF.
021500     05  WS-PROY-FCFF OCCURS 5 TIMES PIC S9(15)V9(02) VALUE ZERO.
021600 01  WS-HISTORICO-FCFF.
021700     05  WS-HIST-CANTIDAD            PIC 9(04) COMP   VALUE ZERO.
021800     05  WS-HIST-FCFF-TABLA OCCURS 2000 TIMES
021900                                     PIC S9(13)V9(02) VALUE ZERO.
022000******************************************************************
022100*              AREAS DE CALCULO INTERMEDIO - RI                  *
022200******************************************************************
022300 01  WS-CALCULOS-RI.
022400     05  WS-RI-VLR-LIBROS-ACTUAL     PIC S9(13)V9(02) VALUE ZERO.
022500     05  WS-RI-VLR-LIBROS-PREVIO     PIC S9(13)V9(02) VALUE ZERO.
022600     05  WS-RI-CARGO-CAPITAL         PIC S9(13)V9(06) VALUE ZERO.
022700     05  WS-RI-VALOR-EQUIDAD         PIC S9(13)V9(02) VALUE ZERO.
022800*    04/04/2005 LTV FS-0348 - CAMPO PROPIO PARA EL VALOR PRESENTE
022900*    ANUAL DEL RI, EN VEZ DE REUTILIZAR EL DE DCF (QUE REDONDEA A
023000*    6 DECIMALES Y NO A LOS 2 QUE PIDE EL MODELO RI)
023100     05  WS-RI-VALOR-PRESENTE        PIC S9(13)V9(02) VALUE ZERO.
023200     05  WS-RI-SUMA-VP-ANORMAL       PIC S9(13)V9(02) COMP-3
023300                                                      VALUE ZERO.
023400 01  WS-PROYECCION-RESIDUAL.
023500     05  WS-PROY-ABNORMAL OCCURS 6 TIMES
023600                                     PIC S9(13)V9(06) VALUE ZERO.
023700******************************************************************
023800*         AREAS DE CALCULO INTERMEDIO - MULTIPLOS RELATIVOS       *
023900******************************************************************
024000 01  WS-CALCULOS-RELATIVOS.
024100     05  WS-REL-EPS                  PIC S9(09)V9(04) VALUE ZERO.
024200     05  WS-REL-BVPS                 PIC S9(09)V9(04) VALUE ZERO.
024300     05  WS-REL-CFPS                 PIC S9(09)V9(04) VALUE ZERO.
024400     05  WS-REL-SPS                  PIC S9(09)V9(04) VALUE ZERO.
024500     05  WS-REL-VLR-TANGIBLE         PIC S9(13)V9(02) VALUE ZERO.
024600     05  WS-REL-MULT-IND-PE          PIC S9(06)V9(04) VALUE ZERO.
024700******************************************************************
024800*              AREAS DE CALCULO - VALOR COMPUESTO                *
024900******************************************************************
025000 01  WS-COMPUESTO.
025100     05  WS-COMP-CANTIDAD            PIC 9(01) COMP   VALUE ZERO.
025200     05  WS-COMP-TABLA OCCURS 7 TIMES
025300                                     PIC S9(09)V9(02) VALUE ZERO.
025400     05  WS-COMP-AUX                 PIC S9(09)V9(02) VALUE ZERO.
025500     05  WS-COMP-MITAD               PIC 9(01) COMP   VALUE ZERO.
025600     05  WS-COMP-RESIDUO             PIC 9(01) COMP   VALUE ZERO.
025700     05  WS-COMP-VALOR-MEDIO         PIC S9(09)V9(02) VALUE ZERO.
025800     05  WS-COMP-SUMA-DOS-MEDIOS     PIC S9(10)V9(02) VALUE ZERO.
025900******************************************************************
026000*      TABLA EN MEMORIA - FUNDAMENTOS ANUALES POR ACCION          *
026100*      (SE CARGA COMPLETA AL INICIO, SE REESCRIBE AL FINAL)       *
026200******************************************************************
026300 01  WS-TABLA-ANIOS.
026400     05  WS-ANIOS-CANTIDAD           PIC 9(04) COMP   VALUE ZERO.
026500     05  WS-ANIOS-ENTRADA OCCURS 2000 TIMES.
026600         10  TA-STOCK-ID             PIC X(12).
026700         10  TA-FISCAL-YEAR          PIC 9(04) COMP.
026800         10  TA-NET-INCOME           PIC S9(13)V9(02).
026900         10  TA-NET-INCOME-IND       PIC X(01).
027000         10  TA-TOTAL-EQUITY         PIC S9(13)V9(02).
027100         10  TA-TOTAL-EQUITY-IND     PIC X(01).
027200         10  TA-INTANGIBLES          PIC S9(13)V9(02).
027300         10  TA-INTANGIBLES-IND      PIC X(01).
027400         10  TA-OPER-CASH-FLOW       PIC S9(13)V9(02).
027500         10  TA-OPER-CASH-FLOW-IND   PIC X(01).
027600         10  TA-FREE-CASH-FLOW       PIC S9(13)V9(02).
027700         10  TA-FREE-CASH-FLOW-IND   PIC X(01).
027800         10  TA-REVENUE              PIC S9(13)V9(02).
027900         10  TA-REVENUE-IND          PIC X(01).
028000         10  TA-DIV-PER-SHARE        PIC S9(05)V9(04).
028100         10  TA-DIV-PER-SHARE-IND    PIC X(01).
028200         10  TA-SHARES-OUT           PIC S9(15).
028300         10  TA-SHARES-OUT-IND       PIC X(01).
028400         10  TA-PRICE-END-YEAR       PIC S9(07)V9(02).
028500         10  TA-PRICE-END-YEAR-IND   PIC X(01).
028600         10  TA-COST-OF-EQUITY       PIC S9(01)V9(04).
028700         10  TA-COST-OF-EQUITY-IND   PIC X(01).
028800         10  TA-WACC                 PIC S9(01)V9(04).
028900         10  TA-WACC-IND             PIC X(01).
029000         10  TA-DIV-GROWTH           PIC S9(01)V9(04).
029100         10  TA-DIV-GROWTH-IND       PIC X(01).
029200         10  TA-DDM-VALUE            PIC S9(09)V9(02).
029300         10  TA-DDM-VALUE-IND        PIC X(01).
029400         10  TA-DCF-VALUE            PIC S9(09)V9(02).
029500         10  TA-DCF-VALUE-IND        PIC X(01).
029600         10  TA-RI-VALUE             PIC S9(09)V9(02).
029700         10  TA-RI-VALUE-IND         PIC X(01).
029800         10  TA-PE-VALUE             PIC S9(09)V9(02).
029900         10  TA-PE-VALUE-IND         PIC X(01).
030000         10  TA-PBV-VALUE            PIC S9(09)V9(02).
030100         10  TA-PBV-VALUE-IND        PIC X(01).
030200         10  TA-PCF-VALUE            PIC S9(09)V9(02).
030300         10  TA-PCF-VALUE-IND        PIC X(01).
030400         10  TA-PS-VALUE             PIC S9(09)V9(02).
030500         10  TA-PS-VALUE-IND         PIC X(01).
030600         10  TA-COMPOSITE-VALUE      PIC S9(09)V9(02).
030700         10  TA-COMPOSITE-IND        PIC X(01).
030800******************************************************************
030900*       TABLA EN MEMORIA - MAESTRO DE ACCIONES (SOLO LECTURA,     *
031000*       USADA PARA LOCALIZAR EL MULTIPLO DE INDUSTRIA POR SECTOR) *
031100******************************************************************
031200 01  WS-TABLA-ACCIONES.
031300     05  WS-ACCIONES-CANTIDAD        PIC 9(04) COMP   VALUE ZERO.
031400     05  WS-ACCIONES-ENTRADA OCCURS 500 TIMES.
031500         10  TM-STOCK-ID             PIC X(12).
031600         10  TM-SECTOR               PIC X(20).
031700         10  TM-INDUSTRY-PE-RATIO    PIC S9(06)V9(04).
031800         10  TM-INDUSTRY-PE-IND      PIC X(01).
031900         10  TM-INDUSTRY-PB-RATIO    PIC S9(06)V9(04).
032000         10  TM-INDUSTRY-PB-IND      PIC X(01).
032100         10  TM-INDUSTRY-PCF-RATIO   PIC S9(06)V9(04).
032200         10  TM-INDUSTRY-PCF-IND     PIC X(01).
032300         10  TM-INDUSTRY-PS-RATIO    PIC S9(06)V9(04).
032400         10  TM-INDUSTRY-PS-IND      PIC X(01).
032500******************************************************************
032600*                                                                *
032700*        P R O C E D U R E   D I V I S I O N                     *
032800*                                                                *
032900******************************************************************
033000 PROCEDURE DIVISION.
033100*
033200 0000-MAINLINE.
033300*
033400     PERFORM 1000-INICIO
033500         THRU 1000-INICIO-EXIT.
033600*
033700     PERFORM 2000-PROCESO
033800         THRU 2000-PROCESO-EXIT
033900         VARYING WS-IX-OBJETIVO FROM 1 BY 1
034000         UNTIL WS-IX-OBJETIVO > WS-ANIOS-CANTIDAD.
034100*
034200     PERFORM 3000-FIN
034300         THRU 3000-FIN-EXIT.
034400*
034500     STOP RUN.
034600*
034700******************************************************************
034800*    1000-INICIO -- ABRE ARCHIVOS Y CARGA LAS DOS TABLAS EN       *
034900*    MEMORIA (FUNDAMENTOS ANUALES Y MAESTRO DE ACCIONES)          *
035000*    PASO 1 DEL FLUJO POR LOTES.                                  *
035100******************************************************************
035200 1000-INICIO.
035300*
035400     OPEN INPUT  STOCK-YEAR-DATA-FILE.
035500     OPEN INPUT  STOCK-MASTER-FILE.
035600*
035700     PERFORM 1100-CARGAR-ANIOS
035800         THRU 1100-CARGAR-ANIOS-EXIT.
035900*
036000     PERFORM 1300-CARGAR-ACCIONES
036100         THRU 1300-CARGAR-ACCIONES-EXIT.
036200*
036300     CLOSE STOCK-YEAR-DATA-FILE.
036400     CLOSE STOCK-MASTER-FILE.
036500*
036600     OPEN OUTPUT STOCK-YEAR-DATA-FILE.
036700*
036800 1000-INICIO-EXIT.
036900     EXIT.
037000*
037100******************************************************************
037200*    1100 / 1200 -- CARGA DEL ARCHIVO DE FUNDAMENTOS ANUALES A LA *
037300*    TABLA WS-TABLA-ANIOS (LECTURA COMPLETA, SIN LLAVE UNICA).    *
037400*    04/1997: EL VOLUMEN DE ANIOS POR ACCION NO JUSTIFICA UN      *
037500*    ARCHIVO INDEXADO, SE MANTIENE LA CARGA A TABLA. -JCM         *
037600******************************************************************
037700 1100-CARGAR-ANIOS.
037800*
037900     MOVE ZERO TO WS-ANIOS-CANTIDAD.
038000     MOVE 'N'  TO SW-FIN-ANIOS.
038100*
038200     PERFORM 1200-LEER-UN-ANIO
038300         THRU 1200-LEER-UN-ANIO-EXIT.
038400*
038500     PERFORM 1210-GUARDAR-ANIO
038600         THRU 1210-GUARDAR-ANIO-EXIT
038700         UNTIL SW-FIN-ANIOS-SI.
038800*
038900 1100-CARGAR-ANIOS-EXIT.
039000     EXIT.
039100*
039200 1200-LEER-UN-ANIO.
039300*
039400     READ STOCK-YEAR-DATA-FILE
039500         AT END
039600             MOVE 'Y' TO SW-FIN-ANIOS
039700     END-READ.
039800*
039900 1200-LEER-UN-ANIO-EXIT.
040000     EXIT.
040100*
040200 1210-GUARDAR-ANIO.
040300*
040400     IF SW-FIN-ANIOS-SI
040500         GO TO 1210-GUARDAR-ANIO-EXIT
040600     END-IF.
040700*
040800     ADD 1 TO WS-ANIOS-CANTIDAD.
040900*
041000     MOVE FVY-STOCK-ID           TO TA-STOCK-ID (WS-ANIOS-CANTIDAD).
041100     MOVE FVY-FISCAL-YEAR        TO TA-FISCAL-YEAR (WS-ANIOS-CANTIDAD).
041200     MOVE FVY-NET-INCOME         TO TA-NET-INCOME (WS-ANIOS-CANTIDAD).
041300     MOVE FVY-NET-INCOME-IND     TO TA-NET-INCOME-IND (WS-ANIOS-CANTIDAD).
041400     MOVE FVY-TOTAL-EQUITY       TO TA-TOTAL-EQUITY (WS-ANIOS-CANTIDAD).
041500     MOVE FVY-TOTAL-EQUITY-IND   TO TA-TOTAL-EQUITY-IND (WS-ANIOS-CANTIDAD).
041600     MOVE FVY-INTANGIBLES        TO TA-INTANGIBLES (WS-ANIOS-CANTIDAD).
041700     MOVE FVY-INTANGIBLES-IND    TO TA-INTANGIBLES-IND (WS-ANIOS-CANTIDAD).
041800     MOVE FVY-OPERATING-CASH-FLOW
041900                                 TO TA-OPER-CASH-FLOW (WS-ANIOS-CANTIDAD).
042000     MOVE FVY-OPERATING-CASH-FLOW-IND
042100                                 TO TA-OPER-CASH-FLOW-IND (WS-ANIOS-CANTIDAD).
042200     MOVE FVY-FREE-CASH-FLOW     TO TA-FREE-CASH-FLOW (WS-ANIOS-CANTIDAD).
042300     MOVE FVY-FREE-CASH-FLOW-IND TO TA-FREE-CASH-FLOW-IND (WS-ANIOS-CANTIDAD).
042400     MOVE FVY-REVENUE            TO TA-REVENUE (WS-ANIOS-CANTIDAD).
042500     MOVE FVY-REVENUE-IND        TO TA-REVENUE-IND (WS-ANIOS-CANTIDAD).
042600     MOVE FVY-DIVIDEND-PER-SHARE TO TA-DIV-PER-SHARE (WS-ANIOS-CANTIDAD).
042700     MOVE FVY-DIVIDEND-PER-SHARE-IND
042800                                 TO TA-DIV-PER-SHARE-IND (WS-ANIOS-CANTIDAD).
042900     MOVE FVY-SHARES-OUTSTANDING TO TA-SHARES-OUT (WS-ANIOS-CANTIDAD).
043000     MOVE FVY-SHARES-OUTSTANDING-IND
043100                                 TO TA-SHARES-OUT-IND (WS-ANIOS-CANTIDAD).
043200     MOVE FVY-PRICE-END-YEAR     TO TA-PRICE-END-YEAR (WS-ANIOS-CANTIDAD).
043300     MOVE FVY-PRICE-END-YEAR-IND TO TA-PRICE-END-YEAR-IND (WS-ANIOS-CANTIDAD).
043400     MOVE FVY-COST-OF-EQUITY     TO TA-COST-OF-EQUITY (WS-ANIOS-CANTIDAD).
043500     MOVE FVY-COST-OF-EQUITY-IND TO TA-COST-OF-EQUITY-IND (WS-ANIOS-CANTIDAD).
043600     MOVE FVY-WACC               TO TA-WACC (WS-ANIOS-CANTIDAD).
043700     MOVE FVY-WACC-IND           TO TA-WACC-IND (WS-ANIOS-CANTIDAD).
043800     MOVE FVY-DIVIDEND-GROWTH-RATE
043900                                 TO TA-DIV-GROWTH (WS-ANIOS-CANTIDAD).
044000     MOVE FVY-DIVIDEND-GROWTH-RATE-IND
044100                                 TO TA-DIV-GROWTH-IND (WS-ANIOS-CANTIDAD).
044200     MOVE FVY-DDM-VALUE          TO TA-DDM-VALUE (WS-ANIOS-CANTIDAD).
044300     MOVE FVY-DDM-VALUE-IND      TO TA-DDM-VALUE-IND (WS-ANIOS-CANTIDAD).
044400     MOVE FVY-DCF-VALUE          TO TA-DCF-VALUE (WS-ANIOS-CANTIDAD).
044500     MOVE FVY-DCF-VALUE-IND      TO TA-DCF-VALUE-IND (WS-ANIOS-CANTIDAD).
044600     MOVE FVY-RI-VALUE           TO TA-RI-VALUE (WS-ANIOS-CANTIDAD).
044700     MOVE FVY-RI-VALUE-IND       TO TA-RI-VALUE-IND (WS-ANIOS-CANTIDAD).
044800     MOVE FVY-PE-VALUE           TO TA-PE-VALUE (WS-ANIOS-CANTIDAD).
044900     MOVE FVY-PE-VALUE-IND       TO TA-PE-VALUE-IND (WS-ANIOS-CANTIDAD).
045000     MOVE FVY-PBV-VALUE          TO TA-PBV-VALUE (WS-ANIOS-CANTIDAD).
045100     MOVE FVY-PBV-VALUE-IND      TO TA-PBV-VALUE-IND (WS-ANIOS-CANTIDAD).
045200     MOVE FVY-PCF-VALUE          TO TA-PCF-VALUE (WS-ANIOS-CANTIDAD).
045300     MOVE FVY-PCF-VALUE-IND      TO TA-PCF-VALUE-IND (WS-ANIOS-CANTIDAD).
045400     MOVE FVY-PS-VALUE           TO TA-PS-VALUE (WS-ANIOS-CANTIDAD).
045500     MOVE FVY-PS-VALUE-IND       TO TA-PS-VALUE-IND (WS-ANIOS-CANTIDAD).
045600     MOVE FVY-COMPOSITE-FAIR-VALUE
045700                                 TO TA-COMPOSITE-VALUE (WS-ANIOS-CANTIDAD).
045800     MOVE FVY-COMPOSITE-FAIR-VAL-IND
045900                                 TO TA-COMPOSITE-IND (WS-ANIOS-CANTIDAD).
046000*
046100     PERFORM 1200-LEER-UN-ANIO
046200         THRU 1200-LEER-UN-ANIO-EXIT.
046300*
046400 1210-GUARDAR-ANIO-EXIT.
046500     EXIT.
046600*
046700******************************************************************
046800*    1300 -- CARGA DEL MAESTRO DE ACCIONES A LA TABLA             *
046900*    WS-TABLA-ACCIONES (SOLO LOS CUATRO MULTIPLOS DE INDUSTRIA    *
047000*    Y EL SECTOR SON DE INTERES PARA ESTE PROGRAMA).              *
047100******************************************************************
047200 1300-CARGAR-ACCIONES.
047300*
047400     MOVE ZERO TO WS-ACCIONES-CANTIDAD.
047500     MOVE 'N'  TO SW-FIN-MAESTRO.
047600*
047700     PERFORM 1310-LEER-UNA-ACCION
047800         THRU 1310-LEER-UNA-ACCION-EXIT.
047900*
048000     PERFORM 1320-GUARDAR-ACCION
048100         THRU 1320-GUARDAR-ACCION-EXIT
048200         UNTIL SW-FIN-MAESTRO-SI.
048300*
048400 1300-CARGAR-ACCIONES-EXIT.
048500     EXIT.
048600*
048700 1310-LEER-UNA-ACCION.
048800*
048900     READ STOCK-MASTER-FILE
049000         AT END
049100             MOVE 'Y' TO SW-FIN-MAESTRO
049200     END-READ.
049300*
049400 1310-LEER-UNA-ACCION-EXIT.
049500     EXIT.
049600*
049700 1320-GUARDAR-ACCION.
049800*
049900     IF SW-FIN-MAESTRO-SI
050000         GO TO 1320-GUARDAR-ACCION-EXIT
050100     END-IF.
050200*
050300     ADD 1 TO WS-ACCIONES-CANTIDAD.
050400*
050500     MOVE FVM-STOCK-ID  TO TM-STOCK-ID (WS-ACCIONES-CANTIDAD).
050600     MOVE FVM-SECTOR    TO TM-SECTOR   (WS-ACCIONES-CANTIDAD).
050700     MOVE FVM-INDUSTRY-PE-RATIO
050800                        TO TM-INDUSTRY-PE-RATIO (WS-ACCIONES-CANTIDAD).
050900     MOVE FVM-INDUSTRY-PE-RATIO-IND
051000                        TO TM-INDUSTRY-PE-IND (WS-ACCIONES-CANTIDAD).
051100     MOVE FVM-INDUSTRY-PB-RATIO
051200                        TO TM-INDUSTRY-PB-RATIO (WS-ACCIONES-CANTIDAD).
051300     MOVE FVM-INDUSTRY-PB-RATIO-IND
051400                        TO TM-INDUSTRY-PB-IND (WS-ACCIONES-CANTIDAD).
051500     MOVE FVM-INDUSTRY-PCF-RATIO
051600                        TO TM-INDUSTRY-PCF-RATIO (WS-ACCIONES-CANTIDAD).
051700     MOVE FVM-INDUSTRY-PCF-RATIO-IND
051800                        TO TM-INDUSTRY-PCF-IND (WS-ACCIONES-CANTIDAD).
051900     MOVE FVM-INDUSTRY-PS-RATIO
052000                        TO TM-INDUSTRY-PS-RATIO (WS-ACCIONES-CANTIDAD).
052100     MOVE FVM-INDUSTRY-PS-RATIO-IND
052200                        TO TM-INDUSTRY-PS-IND (WS-ACCIONES-CANTIDAD).
052300*
052400     PERFORM 1310-LEER-UNA-ACCION
052500         THRU 1310-LEER-UNA-ACCION-EXIT.
052600*
052700 1320-GUARDAR-ACCION-EXIT.
052800     EXIT.
052900*
053000******************************************************************
053100*    2000-PROCESO -- RECORRE LA TABLA DE ANIOS, UN REGISTRO       *
053200*    OBJETIVO POR VEZ (NO HAY QUIEBRES DE CONTROL, CADA ANIO SE   *
053300*    VALORA DE MANERA INDEPENDIENTE). PASOS 2 A 5 DEL FLUJO.      *
053400******************************************************************
053500 2000-PROCESO.
053600*
053700     MOVE TA-STOCK-ID (WS-IX-OBJETIVO)    TO WS-STOCK-ID-BUSCADO.
053800     MOVE ZERO                            TO WS-ANIO-PREVIO.
053900     MOVE 'N'                             TO SW-PREVIO-ENCONTRADO.
054000     MOVE 'N'                             TO SW-DDM-CALCULADO.
054100     MOVE 'N'                             TO SW-DCF-CALCULADO.
054200     MOVE 'N'                             TO SW-RI-CALCULADO.
054300     MOVE ZERO                            TO WS-COMP-CANTIDAD.
054400     MOVE ZERO                            TO WS-HIST-CANTIDAD.
054500*
054600******************************************************************
054700*    PASO 2 -- COMPUERTA: SIN ACCIONES EN CIRCULACION NO HAY      *
054800*    NADA QUE CALCULAR PARA ESTE REGISTRO.                       *
054900******************************************************************
055000     IF TA-SHARES-OUT-IND (WS-IX-OBJETIVO) NOT = 'Y'
055100         GO TO 2000-PROCESO-EXIT
055200     END-IF.
055300     IF TA-SHARES-OUT (WS-IX-OBJETIVO) NOT > ZERO
055400         GO TO 2000-PROCESO-EXIT
055500     END-IF.
055600*
055700     PERFORM 2200-LOCALIZAR-ANIO-ANTERIOR
055800         THRU 2200-LOCALIZAR-ANIO-ANTERIOR-EXIT.
055900*
056000     PERFORM 2160-LOCALIZAR-MULTIPLO-INDUSTRIA
056100         THRU 2160-LOCALIZAR-MULTIPLO-INDUSTRIA-EXIT.
056200*
056300     PERFORM 2300-CALC-DDM
056400         THRU 2300-CALC-DDM-EXIT.
056500*
056600     PERFORM 2400-CALC-DCF
056700         THRU 2400-CALC-DCF-EXIT.
056800*
056900     PERFORM 2500-CALC-RI
057000         THRU 2500-CALC-RI-EXIT.
057100*
057200     PERFORM 2600-CALC-PE
057300         THRU 2600-CALC-PE-EXIT.
057400*
057500     PERFORM 2700-CALC-PBV
057600         THRU 2700-CALC-PBV-EXIT.
057700*
057800     PERFORM 2800-CALC-PCF
057900         THRU 2800-CALC-PCF-EXIT.
058000*
058100     PERFORM 2900-CALC-PS
058200         THRU 2900-CALC-PS-EXIT.
058300*
058400     PERFORM 2950-CALC-COMPOSITO
058500         THRU 2950-CALC-COMPOSITO-EXIT.
058600*
058700 2000-PROCESO-EXIT.
058800     EXIT.
058900*
059000******************************************************************
059100*    2160 -- LOCALIZA EN LA TABLA WS-TABLA-ACCIONES EL MULTIPLO   *
059200*    DE INDUSTRIA DEL SECTOR DE LA ACCION OBJETIVO. EL VALOR SE   *
059300*    DEJA DISPONIBLE EN WS-REL-MULT-IND-PE PERO, POR AHORA, EL    *
059400*    CALCULO DE PE-VALUE NO LO UTILIZA (VER FS-0298). -LTV        *
059500******************************************************************
059600 2160-LOCALIZAR-MULTIPLO-INDUSTRIA.
059700*
059800     MOVE 'N' TO SW-MAESTRO-ENCONTRADO.
059900     MOVE CT-MULT-PE-DEFECTO TO WS-REL-MULT-IND-PE.
060000*
060100     PERFORM 2161-BUSCAR-MAESTRO
060200         THRU 2161-BUSCAR-MAESTRO-EXIT
060300         VARYING WS-IX-MAESTRO FROM 1 BY 1
060400         UNTIL WS-IX-MAESTRO > WS-ACCIONES-CANTIDAD
060500            OR SW-MAESTRO-SI-ENCONTRADO.
060600*
060700 2160-LOCALIZAR-MULTIPLO-INDUSTRIA-EXIT.
060800     EXIT.
060900*
061000 2161-BUSCAR-MAESTRO.
061100*
061200     IF TM-STOCK-ID (WS-IX-MAESTRO) = WS-STOCK-ID-BUSCADO
061300         MOVE 'Y' TO SW-MAESTRO-ENCONTRADO
061400         IF TM-INDUSTRY-PE-IND (WS-IX-MAESTRO) = 'Y'
061500             MOVE TM-INDUSTRY-PE-RATIO (WS-IX-MAESTRO)
061600                                     TO WS-REL-MULT-IND-PE
061700         END-IF
061800     END-IF.
061900*
062000 2161-BUSCAR-MAESTRO-EXIT.
062100     EXIT.
062200*
062300******************************************************************
062400*    2200 -- LOCALIZA EL REGISTRO HISTORICO CON EL MAYOR          *
062500*    FISCAL-YEAR INFERIOR AL ANIO OBJETIVO (PASO 3) Y DE PASO     *
062600*    LLENA LA TABLA WS-HIST-FCFF-TABLA CON TODO EL FCFF           *
062700*    HISTORICO PRESENTE, EN ORDEN ASCENDENTE DE FISCAL-YEAR,      *
062800*    PARA EL PROMEDIO DE CRECIMIENTO DEL MODELO DCF.              *
062900******************************************************************
063000 2200-LOCALIZAR-ANIO-ANTERIOR.
063100*
063200     PERFORM 2210-EXAMINAR-ANIO
063300         THRU 2210-EXAMINAR-ANIO-EXIT
063400         VARYING WS-IX-1 FROM 1 BY 1
063500         UNTIL WS-IX-1 > WS-ANIOS-CANTIDAD.
063600*
063700 2200-LOCALIZAR-ANIO-ANTERIOR-EXIT.
063800     EXIT.
063900*
064000 2210-EXAMINAR-ANIO.
064100*
064200     IF TA-STOCK-ID (WS-IX-1) NOT = WS-STOCK-ID-BUSCADO
064300         GO TO 2210-EXAMINAR-ANIO-EXIT
064400     END-IF.
064500     IF TA-FISCAL-YEAR (WS-IX-1)
064600             NOT LESS THAN TA-FISCAL-YEAR (WS-IX-OBJETIVO)
064700         GO TO 2210-EXAMINAR-ANIO-EXIT
064800     END-IF.
064900*
065000*    -- CANDIDATO A ANIO PREVIO (EL DE MAYOR FISCAL-YEAR DE
065100*       ENTRE LOS QUE VAN QUEDANDO POR DEBAJO DEL OBJETIVO) --
065200*
065300     IF NOT SW-PREVIO-SI-ENCONTRADO
065400         OR TA-FISCAL-YEAR (WS-IX-1) > WS-ANIO-PREVIO
065500         MOVE TA-FISCAL-YEAR (WS-IX-1) TO WS-ANIO-PREVIO
065600         MOVE WS-IX-1                  TO WS-IX-PREVIO
065700         MOVE 'Y'                      TO SW-PREVIO-ENCONTRADO
065800     END-IF.
065900*
066000*    -- ACUMULA EL FCFF HISTORICO PRESENTE PARA EL DCF --
066100*
066200     IF TA-FREE-CASH-FLOW-IND (WS-IX-1) = 'Y'
066300         ADD 1 TO WS-HIST-CANTIDAD
066400         MOVE TA-FREE-CASH-FLOW (WS-IX-1)
066500                     TO WS-HIST-FCFF-TABLA (WS-HIST-CANTIDAD)
066600     END-IF.
066700*
066800 2210-EXAMINAR-ANIO-EXIT.
066900     EXIT.
067000*
067100******************************************************************
067200*    21/03/2005 LTV FS-0342 - SE ELIMINA LA RUTINA 2220/2221/2222 *
067300*    QUE REORDENABA WS-HIST-FCFF-TABLA POR BURBUJA SOBRE EL VALOR *
067400*    DE FCFF. LA TABLA YA LLEGA EN ORDEN ASCENDENTE DE FISCAL-    *
067500*    YEAR PORQUE 2210-EXAMINAR-ANIO LA LLENA RECORRIENDO WS-      *
067600*    TABLA-ANIOS EN EL ORDEN DE CARGA DEL ARCHIVO, QUE PARA UNA   *
067700*    MISMA ACCION YA VIENE POR FISCAL-YEAR ASCENDENTE; ORDENAR    *
067800*    POR VALOR DE FCFF EN VEZ DE POR ANIO DESORDENABA LA SERIE    *
067900*    CADA VEZ QUE EL FCFF HISTORICO NO ERA MONOTONO CRECIENTE, Y  *
068000*    2411-ACUMULAR-CRECIMIENTO CALCULA EL CRECIMIENTO ASUMIENDO   *
068100*    PRECISAMENTE ESE ORDEN POR ANIO. NO SE REEMPLAZA POR NADA -  *
068200*    LA TABLA NO NECESITA REORDENARSE.                            *
068300******************************************************************
068400*
068500*    2300 -- MODELO DDM (DIVIDENDO DESCONTADO, CRECIMIENTO        *
068600*    CONSTANTE DE GORDON). REQUIERE DIVIDENDO, COSTO DE EQUIDAD Y *
068700*    CRECIMIENTO PRESENTES, Y QUE EL COSTO DE EQUIDAD SUPERE AL   *
068800*    CRECIMIENTO (DE LO CONTRARIO EL MODELO NO CONVERGE).         *
068900******************************************************************
069000 2300-CALC-DDM.
069100*
069200     MOVE 'N' TO TA-DDM-VALUE-IND (WS-IX-OBJETIVO).
069300*
069400     IF TA-DIV-PER-SHARE-IND (WS-IX-OBJETIVO) NOT = 'Y'
069500         GO TO 2300-CALC-DDM-EXIT
069600     END-IF.
069700     IF TA-COST-OF-EQUITY-IND (WS-IX-OBJETIVO) NOT = 'Y'
069800         GO TO 2300-CALC-DDM-EXIT
069900     END-IF.
070000     IF TA-DIV-GROWTH-IND (WS-IX-OBJETIVO) NOT = 'Y'
070100         GO TO 2300-CALC-DDM-EXIT
070200     END-IF.
070300*
070400     COMPUTE WS-DDM-DIFERENCIA-KG ROUNDED =
070500         TA-COST-OF-EQUITY (WS-IX-OBJETIVO)
070600             - TA-DIV-GROWTH (WS-IX-OBJETIVO).
070700     IF WS-DDM-DIFERENCIA-KG NOT > ZERO
070800         GO TO 2300-CALC-DDM-EXIT
070900     END-IF.
071000*
071100     COMPUTE WS-DDM-D1 ROUNDED =
071200         TA-DIV-PER-SHARE (WS-IX-OBJETIVO) *
071300             (1 + TA-DIV-GROWTH (WS-IX-OBJETIVO)).
071400*
071500     COMPUTE TA-DDM-VALUE (WS-IX-OBJETIVO) ROUNDED =
071600         WS-DDM-D1 / WS-DDM-DIFERENCIA-KG.
071700*
071800     MOVE 'Y' TO TA-DDM-VALUE-IND (WS-IX-OBJETIVO).
071900     MOVE 'Y' TO SW-DDM-CALCULADO.
072000*
072100 2300-CALC-DDM-EXIT.
072200     EXIT.
072300*
072400******************************************************************
072500*    2400 -- MODELO DCF (FLUJO DE CAJA LIBRE DESCONTADO A LA      *
072600*    FIRMA). HORIZONTE FIJO DE 5 ANIOS, CRECIMIENTO TERMINAL      *
072700*    FIJO EN CT-TASA-CREC-TERMINAL (3%).                          *
072800******************************************************************
072900 2400-CALC-DCF.
073000*
073100     MOVE 'N' TO TA-DCF-VALUE-IND (WS-IX-OBJETIVO).
073200*
073300     IF TA-FREE-CASH-FLOW-IND (WS-IX-OBJETIVO) NOT = 'Y'
073400         GO TO 2400-CALC-DCF-EXIT
073500     END-IF.
073600     IF TA-WACC-IND (WS-IX-OBJETIVO) NOT = 'Y'
073700         GO TO 2400-CALC-DCF-EXIT
073800     END-IF.
073900     IF TA-SHARES-OUT-IND (WS-IX-OBJETIVO) NOT = 'Y'
074000         GO TO 2400-CALC-DCF-EXIT
074100     END-IF.
074200*
074300     COMPUTE WS-DCF-DIFERENCIA-WACC ROUNDED =
074400         TA-WACC (WS-IX-OBJETIVO) - CT-TASA-CREC-TERMINAL.
074500     IF WS-DCF-DIFERENCIA-WACC NOT > ZERO
074600         GO TO 2400-CALC-DCF-EXIT
074700     END-IF.
074800*
074900     PERFORM 2410-CALC-CRECIMIENTO-PROM
075000         THRU 2410-CALC-CRECIMIENTO-PROM-EXIT.
075100*
075200     PERFORM 2420-PROYECTAR-FLUJO
075300         THRU 2420-PROYECTAR-FLUJO-EXIT.
075400*
075500     COMPUTE WS-DCF-FCFF-TERMINAL ROUNDED =
075600         WS-PROY-FCFF (5) * 1.03.
075700*
075800     COMPUTE WS-DCF-VALOR-TERMINAL ROUNDED =
075900         WS-DCF-FCFF-TERMINAL / WS-DCF-DIFERENCIA-WACC.
076000*
076100     COMPUTE WS-DCF-VP-TERMINAL ROUNDED =
076200         WS-DCF-VALOR-TERMINAL / WS-DCF-FACTOR-DESCUENTO.
076300*
076400     COMPUTE WS-DCF-VALOR-EMPRESA ROUNDED =
076500         WS-DCF-SUMA-VP-FLUJOS + WS-DCF-VP-TERMINAL.
076600*
076700     COMPUTE TA-DCF-VALUE (WS-IX-OBJETIVO) ROUNDED =
076800         WS-DCF-VALOR-EMPRESA / TA-SHARES-OUT (WS-IX-OBJETIVO).
076900*
077000     MOVE 'Y' TO TA-DCF-VALUE-IND (WS-IX-OBJETIVO).
077100     MOVE 'Y' TO SW-DCF-CALCULADO.
077200*
077300 2400-CALC-DCF-EXIT.
077400     EXIT.
077500*
077600******************************************************************
077700*    2410 -- PROMEDIO DE CRECIMIENTO HISTORICO DEL FCFF. SI HAY   *
077800*    MENOS DE DOS PARES CALIFICABLES SE USA EL DEFECTO FIJO DE    *
077900*    5%. EL RESULTADO SE ACOTA AL RANGO [-50%, +100%].            *
078000******************************************************************
078100 2410-CALC-CRECIMIENTO-PROM.
078200*
078300     MOVE ZERO TO WS-DCF-CANT-CRECIMIENTOS.
078400     MOVE ZERO TO WS-DCF-SUMA-CRECIMIENTOS.
078500*
078600     IF WS-HIST-CANTIDAD < 2
078700         GO TO 2415-USAR-DEFECTO
078800     END-IF.
078900*
079000     PERFORM 2411-ACUMULAR-CRECIMIENTO
079100         THRU 2411-ACUMULAR-CRECIMIENTO-EXIT
079200         VARYING WS-IX-3 FROM 2 BY 1
079300         UNTIL WS-IX-3 > WS-HIST-CANTIDAD.
079400*
079500     IF WS-DCF-CANT-CRECIMIENTOS < 1
079600         GO TO 2415-USAR-DEFECTO
079700     END-IF.
079800*
079900     COMPUTE WS-DCF-CREC-PROMEDIO ROUNDED =
080000         WS-DCF-SUMA-CRECIMIENTOS / WS-DCF-CANT-CRECIMIENTOS.
080100*
080200     GO TO 2416-ACOTAR-CRECIMIENTO.
080300*
080400 2415-USAR-DEFECTO.
080500*
080600     MOVE CT-TASA-CREC-DEFECTO TO WS-DCF-CREC-PROMEDIO.
080700*
080800 2416-ACOTAR-CRECIMIENTO.
080900*
081000     IF WS-DCF-CREC-PROMEDIO > CT-TOPE-CREC-MAXIMO
081100         MOVE CT-TOPE-CREC-MAXIMO TO WS-DCF-CREC-PROMEDIO
081200     END-IF.
081300     IF WS-DCF-CREC-PROMEDIO < CT-TOPE-CREC-MINIMO * -1
081400         COMPUTE WS-DCF-CREC-PROMEDIO = CT-TOPE-CREC-MINIMO * -1
081500     END-IF.
081600*
081700 2410-CALC-CRECIMIENTO-PROM-EXIT.
081800     EXIT.
081900*
082000 2411-ACUMULAR-CRECIMIENTO.
082100*
082200     IF WS-HIST-FCFF-TABLA (WS-IX-3 - 1) NOT > ZERO
082300         GO TO 2411-ACUMULAR-CRECIMIENTO-EXIT
082400     END-IF.
082500*
082600     COMPUTE WS-DCF-CREC-UNITARIO ROUNDED =
082700         (WS-HIST-FCFF-TABLA (WS-IX-3)
082800             - WS-HIST-FCFF-TABLA (WS-IX-3 - 1))
082900          / WS-HIST-FCFF-TABLA (WS-IX-3 - 1).
083000*
083100     ADD 1                       TO WS-DCF-CANT-CRECIMIENTOS.
083200     ADD WS-DCF-CREC-UNITARIO    TO WS-DCF-SUMA-CRECIMIENTOS.
083300*
083400 2411-ACUMULAR-CRECIMIENTO-EXIT.
083500     EXIT.
083600*
083700******************************************************************
083800*    2420 -- PROYECTA EL FCFF A 5 ANIOS CON LA TASA PROMEDIO      *
083900*    HALLADA EN 2410, DESCONTANDO CADA ANIO A LA TASA WACC.       *
084000******************************************************************
084100 2420-PROYECTAR-FLUJO.
084200*
084300     MOVE ZERO TO WS-DCF-SUMA-VP-FLUJOS.
084400     MOVE TA-FREE-CASH-FLOW (WS-IX-OBJETIVO) TO WS-DCF-BASE-FACTOR.
084500     MOVE TA-FREE-CASH-FLOW (WS-IX-OBJETIVO) TO WS-DCF-VALOR-PRESENTE.
084600*
084700     PERFORM 2421-PROYECTAR-UN-ANIO
084800         THRU 2421-PROYECTAR-UN-ANIO-EXIT
084900         VARYING WS-ANIO-CORRIENTE FROM 1 BY 1
085000         UNTIL WS-ANIO-CORRIENTE > CT-HORIZONTE-ANIOS.
085100*
085200 2420-PROYECTAR-FLUJO-EXIT.
085300     EXIT.
085400*
085500 2421-PROYECTAR-UN-ANIO.
085600*
085700     IF WS-ANIO-CORRIENTE = 1
085800         COMPUTE WS-PROY-FCFF (1) ROUNDED =
085900             TA-FREE-CASH-FLOW (WS-IX-OBJETIVO) *
086000                 (1 + WS-DCF-CREC-PROMEDIO)
086100     ELSE
086200         COMPUTE WS-PROY-FCFF (WS-ANIO-CORRIENTE) ROUNDED =
086300             WS-PROY-FCFF (WS-ANIO-CORRIENTE - 1) *
086400                 (1 + WS-DCF-CREC-PROMEDIO)
086500     END-IF.
086600*
086700     COMPUTE WS-DCF-FACTOR-DESCUENTO ROUNDED =
086800         (1 + TA-WACC (WS-IX-OBJETIVO)) ** WS-ANIO-CORRIENTE.
086900*
087000     COMPUTE WS-DCF-VALOR-PRESENTE ROUNDED =
087100         WS-PROY-FCFF (WS-ANIO-CORRIENTE) / WS-DCF-FACTOR-DESCUENTO.
087200*
087300     ADD WS-DCF-VALOR-PRESENTE TO WS-DCF-SUMA-VP-FLUJOS.
087400*
087500 2421-PROYECTAR-UN-ANIO-EXIT.
087600     EXIT.
087700*
087800******************************************************************
087900*    2500 -- MODELO RI (RENTA RESIDUAL / OHLSON). FACTOR DE       *
088000*    PERSISTENCIA FIJO 0.60, HORIZONTE FIJO DE 5 ANIOS.           *
088100******************************************************************
088200 2500-CALC-RI.
088300*
088400     MOVE 'N' TO TA-RI-VALUE-IND (WS-IX-OBJETIVO).
088500*
088600     IF TA-NET-INCOME-IND (WS-IX-OBJETIVO) NOT = 'Y'
088700         GO TO 2500-CALC-RI-EXIT
088800     END-IF.
088900     IF TA-TOTAL-EQUITY-IND (WS-IX-OBJETIVO) NOT = 'Y'
089000         GO TO 2500-CALC-RI-EXIT
089100     END-IF.
089200     IF TA-INTANGIBLES-IND (WS-IX-OBJETIVO) NOT = 'Y'
089300         GO TO 2500-CALC-RI-EXIT
089400     END-IF.
089500     IF TA-COST-OF-EQUITY-IND (WS-IX-OBJETIVO) NOT = 'Y'
089600         GO TO 2500-CALC-RI-EXIT
089700     END-IF.
089800     IF TA-SHARES-OUT-IND (WS-IX-OBJETIVO) NOT = 'Y'
089900         GO TO 2500-CALC-RI-EXIT
090000     END-IF.
090100*
090200     COMPUTE WS-RI-VLR-LIBROS-ACTUAL =
090300         TA-TOTAL-EQUITY (WS-IX-OBJETIVO)
090400             - TA-INTANGIBLES (WS-IX-OBJETIVO).
090500*
090600     IF SW-PREVIO-SI-ENCONTRADO
090700        AND TA-TOTAL-EQUITY-IND (WS-IX-PREVIO) = 'Y'
090800        AND TA-INTANGIBLES-IND (WS-IX-PREVIO) = 'Y'
090900         COMPUTE WS-RI-VLR-LIBROS-PREVIO =
091000             TA-TOTAL-EQUITY (WS-IX-PREVIO)
091100                 - TA-INTANGIBLES (WS-IX-PREVIO)
091200     ELSE
091300         MOVE WS-RI-VLR-LIBROS-ACTUAL TO WS-RI-VLR-LIBROS-PREVIO
091400     END-IF.
091500*
091600     COMPUTE WS-RI-CARGO-CAPITAL ROUNDED =
091700         WS-RI-VLR-LIBROS-PREVIO * TA-COST-OF-EQUITY (WS-IX-OBJETIVO).
091800*
091900     COMPUTE WS-PROY-ABNORMAL (1) ROUNDED =
092000         TA-NET-INCOME (WS-IX-OBJETIVO) - WS-RI-CARGO-CAPITAL.
092100*    21/03/2005 LTV FS-0341 - SE REINICIA EL ACUMULADOR ANTES DE
092200*    PROYECTAR, PUES SIN ESTA LINEA ARRASTRABA EL RESIDUO DE LA
092300*    ACCION ANTERIOR DEL LOTE
092400     MOVE ZERO TO WS-RI-SUMA-VP-ANORMAL.
092500*
092600     PERFORM 2510-PROYECTAR-RESIDUAL
092700         THRU 2510-PROYECTAR-RESIDUAL-EXIT
092800         VARYING WS-ANIO-CORRIENTE FROM 1 BY 1
092900         UNTIL WS-ANIO-CORRIENTE > CT-HORIZONTE-ANIOS.
093000*
093100     COMPUTE WS-RI-VALOR-EQUIDAD =
093200         WS-RI-VLR-LIBROS-ACTUAL + WS-RI-SUMA-VP-ANORMAL.
093300*
093400     COMPUTE TA-RI-VALUE (WS-IX-OBJETIVO) ROUNDED =
093500         WS-RI-VALOR-EQUIDAD / TA-SHARES-OUT (WS-IX-OBJETIVO).
093600*
093700     MOVE 'Y' TO TA-RI-VALUE-IND (WS-IX-OBJETIVO).
093800     MOVE 'Y' TO SW-RI-CALCULADO.
093900*
094000 2500-CALC-RI-EXIT.
094100     EXIT.
094200*
094300******************************************************************
094400*    2510 -- PROYECTA LAS UTILIDADES ANORMALES A 5 ANIOS          *
094500*    (INDICE 1 DEL ARREGLO ES EL ANIO BASE, YA CALCULADO ARRIBA;  *
094600*    ESTA RUTINA CALCULA LOS INDICES 2 A 6, CORRESPONDIENTES A    *
094700*    LOS ANIOS PROYECTADOS 1 A 5).                                *
094800******************************************************************
094900 2510-PROYECTAR-RESIDUAL.
095000*
095100     COMPUTE WS-PROY-ABNORMAL (WS-ANIO-CORRIENTE + 1) ROUNDED =
095200         WS-PROY-ABNORMAL (WS-ANIO-CORRIENTE) * CT-FACTOR-PERSISTENCIA.
095300*
095400     COMPUTE WS-DCF-FACTOR-DESCUENTO ROUNDED =
095500         (1 + TA-COST-OF-EQUITY (WS-IX-OBJETIVO)) ** WS-ANIO-CORRIENTE.
095600*
095700     COMPUTE WS-RI-VALOR-PRESENTE ROUNDED =
095800         WS-PROY-ABNORMAL (WS-ANIO-CORRIENTE + 1)
095900             / WS-DCF-FACTOR-DESCUENTO.
096000*
096100     ADD WS-RI-VALOR-PRESENTE TO WS-RI-SUMA-VP-ANORMAL.
096200*
096300 2510-PROYECTAR-RESIDUAL-EXIT.
096400     EXIT.
096500*
096600******************************************************************
096700*    2600 -- VALOR IMPLICITO POR P/E. EL MULTIPLO DE INDUSTRIA    *
096800*    LOCALIZADO EN 2160 SE RECIBE PERO NO PARTICIPA DE ESTA       *
096900*    FORMULA (VER BANNER DE 2160). -LTV FS-0298                   *
097000******************************************************************
097100 2600-CALC-PE.
097200*
097300     MOVE 'N' TO TA-PE-VALUE-IND (WS-IX-OBJETIVO).
097400*
097500     IF TA-NET-INCOME-IND (WS-IX-OBJETIVO) NOT = 'Y'
097600         GO TO 2600-CALC-PE-EXIT
097700     END-IF.
097800     IF TA-SHARES-OUT-IND (WS-IX-OBJETIVO) NOT = 'Y'
097900         GO TO 2600-CALC-PE-EXIT
098000     END-IF.
098100     IF TA-PRICE-END-YEAR-IND (WS-IX-OBJETIVO) NOT = 'Y'
098200         GO TO 2600-CALC-PE-EXIT
098300     END-IF.
098400*
098500     COMPUTE WS-REL-EPS ROUNDED =
098600         TA-NET-INCOME (WS-IX-OBJETIVO) / TA-SHARES-OUT (WS-IX-OBJETIVO).
098700     IF WS-REL-EPS NOT > ZERO
098800         GO TO 2600-CALC-PE-EXIT
098900     END-IF.
099000*
099100     COMPUTE TA-PE-VALUE (WS-IX-OBJETIVO) ROUNDED =
099200         TA-PRICE-END-YEAR (WS-IX-OBJETIVO) / WS-REL-EPS.
099300*
099400     MOVE 'Y' TO TA-PE-VALUE-IND (WS-IX-OBJETIVO).
099500*
099600 2600-CALC-PE-EXIT.
099700     EXIT.
099800*
099900******************************************************************
100000*    2700 -- VALOR IMPLICITO POR P/BV.                            *
100100******************************************************************
100200 2700-CALC-PBV.
100300*
100400     MOVE 'N' TO TA-PBV-VALUE-IND (WS-IX-OBJETIVO).
100500*
100600     IF TA-TOTAL-EQUITY-IND (WS-IX-OBJETIVO) NOT = 'Y'
100700         GO TO 2700-CALC-PBV-EXIT
100800     END-IF.
100900     IF TA-INTANGIBLES-IND (WS-IX-OBJETIVO) NOT = 'Y'
101000         GO TO 2700-CALC-PBV-EXIT
101100     END-IF.
101200     IF TA-SHARES-OUT-IND (WS-IX-OBJETIVO) NOT = 'Y'
101300         GO TO 2700-CALC-PBV-EXIT
101400     END-IF.
101500     IF TA-PRICE-END-YEAR-IND (WS-IX-OBJETIVO) NOT = 'Y'
101600         GO TO 2700-CALC-PBV-EXIT
101700     END-IF.
101800*
101900     COMPUTE WS-REL-VLR-TANGIBLE =
102000         TA-TOTAL-EQUITY (WS-IX-OBJETIVO)
102100             - TA-INTANGIBLES (WS-IX-OBJETIVO).
102200*
102300     COMPUTE WS-REL-BVPS ROUNDED =
102400         WS-REL-VLR-TANGIBLE / TA-SHARES-OUT (WS-IX-OBJETIVO).
102500     IF WS-REL-BVPS NOT > ZERO
102600         GO TO 2700-CALC-PBV-EXIT
102700     END-IF.
102800*
102900     COMPUTE TA-PBV-VALUE (WS-IX-OBJETIVO) ROUNDED =
103000         TA-PRICE-END-YEAR (WS-IX-OBJETIVO) / WS-REL-BVPS.
103100*
103200     MOVE 'Y' TO TA-PBV-VALUE-IND (WS-IX-OBJETIVO).
103300*
103400 2700-CALC-PBV-EXIT.
103500     EXIT.
103600*
103700******************************************************************
103800*    2800 -- VALOR IMPLICITO POR P/CF.                            *
103900******************************************************************
104000 2800-CALC-PCF.
104100*
104200     MOVE 'N' TO TA-PCF-VALUE-IND (WS-IX-OBJETIVO).
104300*
104400     IF TA-OPER-CASH-FLOW-IND (WS-IX-OBJETIVO) NOT = 'Y'
104500         GO TO 2800-CALC-PCF-EXIT
104600     END-IF.
104700     IF TA-SHARES-OUT-IND (WS-IX-OBJETIVO) NOT = 'Y'
104800         GO TO 2800-CALC-PCF-EXIT
104900     END-IF.
105000     IF TA-PRICE-END-YEAR-IND (WS-IX-OBJETIVO) NOT = 'Y'
105100         GO TO 2800-CALC-PCF-EXIT
105200     END-IF.
105300*
105400     COMPUTE WS-REL-CFPS ROUNDED =
105500         TA-OPER-CASH-FLOW (WS-IX-OBJETIVO)
105600             / TA-SHARES-OUT (WS-IX-OBJETIVO).
105700     IF WS-REL-CFPS NOT > ZERO
105800         GO TO 2800-CALC-PCF-EXIT
105900     END-IF.
106000*
106100     COMPUTE TA-PCF-VALUE (WS-IX-OBJETIVO) ROUNDED =
106200         TA-PRICE-END-YEAR (WS-IX-OBJETIVO) / WS-REL-CFPS.
106300*
106400     MOVE 'Y' TO TA-PCF-VALUE-IND (WS-IX-OBJETIVO).
106500*
106600 2800-CALC-PCF-EXIT.
106700     EXIT.
106800*
106900******************************************************************
107000*    2900 -- VALOR IMPLICITO POR P/S.                             *
107100******************************************************************
107200 2900-CALC-PS.
107300*
107400     MOVE 'N' TO TA-PS-VALUE-IND (WS-IX-OBJETIVO).
107500*
107600     IF TA-REVENUE-IND (WS-IX-OBJETIVO) NOT = 'Y'
107700         GO TO 2900-CALC-PS-EXIT
107800     END-IF.
107900     IF TA-SHARES-OUT-IND (WS-IX-OBJETIVO) NOT = 'Y'
108000         GO TO 2900-CALC-PS-EXIT
108100     END-IF.
108200     IF TA-PRICE-END-YEAR-IND (WS-IX-OBJETIVO) NOT = 'Y'
108300         GO TO 2900-CALC-PS-EXIT
108400     END-IF.
108500*
108600     COMPUTE WS-REL-SPS ROUNDED =
108700         TA-REVENUE (WS-IX-OBJETIVO) / TA-SHARES-OUT (WS-IX-OBJETIVO).
108800     IF WS-REL-SPS NOT > ZERO
108900         GO TO 2900-CALC-PS-EXIT
109000     END-IF.
109100*
109200     COMPUTE TA-PS-VALUE (WS-IX-OBJETIVO) ROUNDED =
109300         TA-PRICE-END-YEAR (WS-IX-OBJETIVO) / WS-REL-SPS.
109400*
109500     MOVE 'Y' TO TA-PS-VALUE-IND (WS-IX-OBJETIVO).
109600*
109700 2900-CALC-PS-EXIT.
109800     EXIT.
109900*
110000******************************************************************
110100*    2950 -- VALOR JUSTO COMPUESTO. TOMA LA MEDIANA DE LOS SIETE  *
110200*    VALORES ANTERIORES QUE HAYAN QUEDADO PRESENTES. SI NINGUNO   *
110300*    SE PUDO CALCULAR, EL COMPUESTO QUEDA AUSENTE (PASO 5).       *
110400******************************************************************
110500 2950-CALC-COMPOSITO.
110600*
110700     MOVE 'N' TO TA-COMPOSITE-IND (WS-IX-OBJETIVO).
110800     MOVE ZERO TO WS-COMP-CANTIDAD.
110900*
111000     IF TA-DDM-VALUE-IND (WS-IX-OBJETIVO) = 'Y'
111100         ADD 1 TO WS-COMP-CANTIDAD
111200         MOVE TA-DDM-VALUE (WS-IX-OBJETIVO)
111300                             TO WS-COMP-TABLA (WS-COMP-CANTIDAD)
111400     END-IF.
111500     IF TA-DCF-VALUE-IND (WS-IX-OBJETIVO) = 'Y'
111600         ADD 1 TO WS-COMP-CANTIDAD
111700         MOVE TA-DCF-VALUE (WS-IX-OBJETIVO)
111800                             TO WS-COMP-TABLA (WS-COMP-CANTIDAD)
111900     END-IF.
112000     IF TA-RI-VALUE-IND (WS-IX-OBJETIVO) = 'Y'
112100         ADD 1 TO WS-COMP-CANTIDAD
112200         MOVE TA-RI-VALUE (WS-IX-OBJETIVO)
112300                             TO WS-COMP-TABLA (WS-COMP-CANTIDAD)
112400     END-IF.
112500     IF TA-PE-VALUE-IND (WS-IX-OBJETIVO) = 'Y'
112600         ADD 1 TO WS-COMP-CANTIDAD
112700         MOVE TA-PE-VALUE (WS-IX-OBJETIVO)
112800                             TO WS-COMP-TABLA (WS-COMP-CANTIDAD)
112900     END-IF.
113000     IF TA-PBV-VALUE-IND (WS-IX-OBJETIVO) = 'Y'
113100         ADD 1 TO WS-COMP-CANTIDAD
113200         MOVE TA-PBV-VALUE (WS-IX-OBJETIVO)
113300                             TO WS-COMP-TABLA (WS-COMP-CANTIDAD)
113400     END-IF.
113500     IF TA-PCF-VALUE-IND (WS-IX-OBJETIVO) = 'Y'
113600         ADD 1 TO WS-COMP-CANTIDAD
113700         MOVE TA-PCF-VALUE (WS-IX-OBJETIVO)
113800                             TO WS-COMP-TABLA (WS-COMP-CANTIDAD)
113900     END-IF.
114000     IF TA-PS-VALUE-IND (WS-IX-OBJETIVO) = 'Y'
114100         ADD 1 TO WS-COMP-CANTIDAD
114200         MOVE TA-PS-VALUE (WS-IX-OBJETIVO)
114300                             TO WS-COMP-TABLA (WS-COMP-CANTIDAD)
114400     END-IF.
114500*
114600     IF WS-COMP-CANTIDAD = ZERO
114700         GO TO 2950-CALC-COMPOSITO-EXIT
114800     END-IF.
114900*
115000     PERFORM 2955-ORDENAR-COMPOSITO
115100         THRU 2955-ORDENAR-COMPOSITO-EXIT.
115200*
115300     DIVIDE WS-COMP-CANTIDAD BY 2 GIVING WS-COMP-MITAD
115400         REMAINDER WS-COMP-RESIDUO.
115500*
115600     IF WS-COMP-RESIDUO = 1
115700         MOVE WS-COMP-TABLA (WS-COMP-MITAD + 1) TO WS-COMP-VALOR-MEDIO
115800     ELSE
115900         COMPUTE WS-COMP-SUMA-DOS-MEDIOS =
116000             WS-COMP-TABLA (WS-COMP-MITAD)
116100                 + WS-COMP-TABLA (WS-COMP-MITAD + 1)
116200         COMPUTE WS-COMP-VALOR-MEDIO ROUNDED =
116300             WS-COMP-SUMA-DOS-MEDIOS / 2
116400     END-IF.
116500*
116600     MOVE WS-COMP-VALOR-MEDIO TO TA-COMPOSITE-VALUE (WS-IX-OBJETIVO).
116700     MOVE 'Y'                 TO TA-COMPOSITE-IND (WS-IX-OBJETIVO).
116800*
116900 2950-CALC-COMPOSITO-EXIT.
117000     EXIT.
117100*
117200******************************************************************
117300*    2955/2956/2957 -- ORDENA WS-COMP-TABLA ASCENDENTE POR        *
117400*    BURBUJA SIMPLE (SIN VERBO SORT; A LO SUMO SIETE ELEMENTOS).  *
117500******************************************************************
117600 2955-ORDENAR-COMPOSITO.
117700*
117800     IF WS-COMP-CANTIDAD < 2
117900         GO TO 2955-ORDENAR-COMPOSITO-EXIT
118000     END-IF.
118100*
118200     PERFORM 2956-PASADA-COMPOSITO
118300         THRU 2956-PASADA-COMPOSITO-EXIT
118400         VARYING WS-IX-1 FROM 1 BY 1
118500         UNTIL WS-IX-1 > WS-COMP-CANTIDAD.
118600*
118700 2955-ORDENAR-COMPOSITO-EXIT.
118800     EXIT.
118900*
119000 2956-PASADA-COMPOSITO.
119100*
119200     PERFORM 2957-COMPARAR-Y-CANJEAR
119300         THRU 2957-COMPARAR-Y-CANJEAR-EXIT
119400         VARYING WS-IX-2 FROM 1 BY 1
119500         UNTIL WS-IX-2 > WS-COMP-CANTIDAD - 1.
119600*
119700 2956-PASADA-COMPOSITO-EXIT.
119800     EXIT.
119900*
120000 2957-COMPARAR-Y-CANJEAR.
120100*
120200     IF WS-COMP-TABLA (WS-IX-2) > WS-COMP-TABLA (WS-IX-2 + 1)
120300         MOVE WS-COMP-TABLA (WS-IX-2)       TO WS-COMP-AUX
120400         MOVE WS-COMP-TABLA (WS-IX-2 + 1)   TO WS-COMP-TABLA (WS-IX-2)
120500         MOVE WS-COMP-AUX                   TO WS-COMP-TABLA (WS-IX-2 + 1)
120600     END-IF.
120700*
120800 2957-COMPARAR-Y-CANJEAR-EXIT.
120900     EXIT.
121000*
121100******************************************************************
121200*    3000-FIN -- REESCRIBE LA TABLA DE ANIOS COMPLETA AL ARCHIVO  *
121300*    DE SALIDA (PASO 6) Y CIERRA LOS ARCHIVOS.                    *
121400******************************************************************
121500 3000-FIN.
121600*
121700     PERFORM 3100-ESCRIBIR-UN-ANIO
121800         THRU 3100-ESCRIBIR-UN-ANIO-EXIT
121900         VARYING WS-IX-OBJETIVO FROM 1 BY 1
122000         UNTIL WS-IX-OBJETIVO > WS-ANIOS-CANTIDAD.
122100*
122200     CLOSE STOCK-YEAR-DATA-FILE.
122300     CLOSE STOCK-MASTER-FILE.
122400*
122500 3000-FIN-EXIT.
122600     EXIT.
122700*
122800 3100-ESCRIBIR-UN-ANIO.
122900*
123000     MOVE TA-STOCK-ID (WS-IX-OBJETIVO)    TO FVY-STOCK-ID.
123100     MOVE TA-FISCAL-YEAR (WS-IX-OBJETIVO) TO FVY-FISCAL-YEAR.
123200     MOVE TA-NET-INCOME (WS-IX-OBJETIVO)  TO FVY-NET-INCOME.
123300     MOVE TA-NET-INCOME-IND (WS-IX-OBJETIVO) TO FVY-NET-INCOME-IND.
123400     MOVE TA-TOTAL-EQUITY (WS-IX-OBJETIVO) TO FVY-TOTAL-EQUITY.
123500     MOVE TA-TOTAL-EQUITY-IND (WS-IX-OBJETIVO)
123600                                          TO FVY-TOTAL-EQUITY-IND.
123700     MOVE TA-INTANGIBLES (WS-IX-OBJETIVO) TO FVY-INTANGIBLES.
123800     MOVE TA-INTANGIBLES-IND (WS-IX-OBJETIVO)
123900                                          TO FVY-INTANGIBLES-IND.
124000     MOVE TA-OPER-CASH-FLOW (WS-IX-OBJETIVO)
124100                                     TO FVY-OPERATING-CASH-FLOW.
124200     MOVE TA-OPER-CASH-FLOW-IND (WS-IX-OBJETIVO)
124300                                 TO FVY-OPERATING-CASH-FLOW-IND.
124400     MOVE TA-FREE-CASH-FLOW (WS-IX-OBJETIVO) TO FVY-FREE-CASH-FLOW.
124500     MOVE TA-FREE-CASH-FLOW-IND (WS-IX-OBJETIVO)
124600                                          TO FVY-FREE-CASH-FLOW-IND.
124700     MOVE TA-REVENUE (WS-IX-OBJETIVO)     TO FVY-REVENUE.
124800     MOVE TA-REVENUE-IND (WS-IX-OBJETIVO) TO FVY-REVENUE-IND.
124900     MOVE TA-DIV-PER-SHARE (WS-IX-OBJETIVO)
125000                                     TO FVY-DIVIDEND-PER-SHARE.
125100     MOVE TA-DIV-PER-SHARE-IND (WS-IX-OBJETIVO)
125200                                 TO FVY-DIVIDEND-PER-SHARE-IND.
125300     MOVE TA-SHARES-OUT (WS-IX-OBJETIVO)  TO FVY-SHARES-OUTSTANDING.
125400     MOVE TA-SHARES-OUT-IND (WS-IX-OBJETIVO)
125500                                 TO FVY-SHARES-OUTSTANDING-IND.
125600     MOVE TA-PRICE-END-YEAR (WS-IX-OBJETIVO) TO FVY-PRICE-END-YEAR.
125700     MOVE TA-PRICE-END-YEAR-IND (WS-IX-OBJETIVO)
125800                                     TO FVY-PRICE-END-YEAR-IND.
125900     MOVE TA-COST-OF-EQUITY (WS-IX-OBJETIVO) TO FVY-COST-OF-EQUITY.
126000     MOVE TA-COST-OF-EQUITY-IND (WS-IX-OBJETIVO)
126100                                     TO FVY-COST-OF-EQUITY-IND.
126200     MOVE TA-WACC (WS-IX-OBJETIVO)        TO FVY-WACC.
126300     MOVE TA-WACC-IND (WS-IX-OBJETIVO)    TO FVY-WACC-IND.
126400     MOVE TA-DIV-GROWTH (WS-IX-OBJETIVO)
126500                                 TO FVY-DIVIDEND-GROWTH-RATE.
126600     MOVE TA-DIV-GROWTH-IND (WS-IX-OBJETIVO)
126700                             TO FVY-DIVIDEND-GROWTH-RATE-IND.
126800     MOVE TA-DDM-VALUE (WS-IX-OBJETIVO)   TO FVY-DDM-VALUE.
126900     MOVE TA-DDM-VALUE-IND (WS-IX-OBJETIVO) TO FVY-DDM-VALUE-IND.
127000     MOVE TA-DCF-VALUE (WS-IX-OBJETIVO)   TO FVY-DCF-VALUE.
127100     MOVE TA-DCF-VALUE-IND (WS-IX-OBJETIVO) TO FVY-DCF-VALUE-IND.
127200     MOVE TA-RI-VALUE (WS-IX-OBJETIVO)    TO FVY-RI-VALUE.
127300     MOVE TA-RI-VALUE-IND (WS-IX-OBJETIVO) TO FVY-RI-VALUE-IND.
127400     MOVE TA-PE-VALUE (WS-IX-OBJETIVO)    TO FVY-PE-VALUE.
127500     MOVE TA-PE-VALUE-IND (WS-IX-OBJETIVO) TO FVY-PE-VALUE-IND.
127600     MOVE TA-PBV-VALUE (WS-IX-OBJETIVO)   TO FVY-PBV-VALUE.
127700     MOVE TA-PBV-VALUE-IND (WS-IX-OBJETIVO) TO FVY-PBV-VALUE-IND.
127800     MOVE TA-PCF-VALUE (WS-IX-OBJETIVO)   TO FVY-PCF-VALUE.
127900     MOVE TA-PCF-VALUE-IND (WS-IX-OBJETIVO) TO FVY-PCF-VALUE-IND.
128000     MOVE TA-PS-VALUE (WS-IX-OBJETIVO)    TO FVY-PS-VALUE.
128100     MOVE TA-PS-VALUE-IND (WS-IX-OBJETIVO) TO FVY-PS-VALUE-IND.
128200     MOVE TA-COMPOSITE-VALUE (WS-IX-OBJETIVO)
128300                                 TO FVY-COMPOSITE-FAIR-VALUE.
128400     MOVE TA-COMPOSITE-IND (WS-IX-OBJETIVO)
128500                                 TO FVY-COMPOSITE-FAIR-VAL-IND.
128600*
128700     WRITE FVY-STOCK-YEAR-REC.
128800     ADD 1 TO WS-CONT-ESCRITOS.
128900*
129000 3100-ESCRIBIR-UN-ANIO-EXIT.
129100     EXIT.

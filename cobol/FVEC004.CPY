000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: FVEC004                                             *
000400*                                                                *
000500*  APLICACION: FINSIGHT - VALORACION Y PONDERACION DE ACCIONES   *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL VECTOR DE PESOS RESULTANTE DEL AHP    *
000800*               (AHP-WEIGHTS). UN REGISTRO POR CADA MATRIZ       *
000900*               PROCESADA EN FV0300W. LOS PESOS SUMAN 1,000000   *
001000*               DENTRO DE LA TOLERANCIA DE REDONDEO.             *
001100*                                                                *
001200******************************************************************
001300*    L O G   D E   M O D I F I C A C I O N E S                   *
001400*  FECHA      PROGR   TICKET      DESCRIPCION                    *
001500*  ---------- ------  ----------  ---------------------------    *
001600*  06/04/1997 JCM     FS-0155     CREACION JUNTO CON FVEC003     *
001700*  14/05/2002 LTV     FS-0271     SE AGREGA REDEFINES DEL PESO   *
001800*                                 EN MILESIMAS PARA REPORTES DE  *
001900*                                 SEGUIMIENTO DE ANALISTAS       *
002000******************************************************************
002100 01  FVW-AHP-WEIGHTS-REC.
002200     05  FVW-WEIGHT-COUNT            PIC 9(02).
002300     05  FVW-WEIGHT OCCURS 10 TIMES
002400                             PIC S9(01)V9(06).
002500     05  FVW-WEIGHT-MILESIMAS REDEFINES FVW-WEIGHT
002600                         OCCURS 10 TIMES
002700                             PIC S9(01)V9(03).
002800     05  FILLER                      PIC X(10).

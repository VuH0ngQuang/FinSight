000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: FVEC001                                             *
000400*                                                                *
000500*  APLICACION: FINSIGHT - VALORACION Y PONDERACION DE ACCIONES   *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DE FUNDAMENTOS ANUALES POR   *
000800*               ACCION (STOCK-YEAR-DATA). UN REGISTRO POR CADA   *
000900*               EJERCICIO FISCAL DE CADA ACCION. LOS NUEVE       *
001000*               CAMPOS DE ENTRADA (NET-INCOME .. DIVIDEND-GROWTH *
001100*               -RATE Y SHARES-OUT) SON OPCIONALES; CADA UNO     *
001200*               VIENE ACOMPANADO DE SU PROPIO INDICADOR DE       *
001300*               PRESENCIA 'Y'/'N' PORQUE UN CAMPO NUMERICO       *
001400*               COBOL NO TIENE FORMA DE REPRESENTAR AUSENCIA.    *
001500*                                                                *
001600******************************************************************
001700*    L O G   D E   M O D I F I C A C I O N E S                   *
001800*  FECHA      PROGR   TICKET      DESCRIPCION                    *
001900*  ---------- ------  ----------  ---------------------------    *
002000*  14/03/1991 RSN     FS-0001     CREACION DEL LAYOUT ORIGINAL   *
002100*  02/09/1993 RSN     FS-0044     SE AGREGA FREE-CASH-FLOW Y     *
002200*                                 SE AGREGAN LOS INDICADORES DE  *
002300*                                 PRESENCIA POR CAMPO             *
002400*  21/01/1996 JCM     FS-0119     SE AGREGA EL BLOQUE DE VALORES *
002500*                                 CALCULADOS (DDM/DCF/RI/PE/PBV/ *
002600*                                 PCF/PS Y EL COMPUESTO)          *
002700*  30/11/1998 JCM     FS-0201     AJUSTE Y2K - FISCAL-YEAR PASA  *
002800*                                 A 4 POSICIONES (ERA 9(02))     *
002900*  07/06/2001 LTV     FS-0255     SE AGREGA REDEFINES DE APOYO   *
003000*                                 PARA VISTA EDITADA DEL EJERCI- *
003100*                                 CIO Y DEL VALOR COMPUESTO       *
003200******************************************************************
003300 01  FVY-STOCK-YEAR-REC.
003400     05  FVY-STOCK-ID                PIC X(12).
003500     05  FVY-FISCAL-YEAR             PIC 9(04).
003600     05  FVY-FISCAL-YEAR-R REDEFINES
003700         FVY-FISCAL-YEAR.
003800         10  FVY-FISCAL-YEAR-SIGLO   PIC 9(02).
003900         10  FVY-FISCAL-YEAR-ANIO    PIC 9(02).
004000*        --------------------------------------------------
004100*        BLOQUE DE INSUMOS BRUTOS - CADA UNO CON SU BANDERA
004200*        DE PRESENCIA (VALUE 'Y' = DATO PRESENTE EN EL FEED
004300*        DE FUNDAMENTOS, 'N' = AUSENTE, SE OMITE EL CALCULO
004400*        QUE DEPENDA DE EL)
004500*        --------------------------------------------------
004600     05  FVY-NET-INCOME              PIC S9(13)V9(02).
004700     05  FVY-NET-INCOME-IND          PIC X(01).
004800         88  FVY-NET-INCOME-OK           VALUE 'Y'.
004900         88  FVY-NET-INCOME-NO-OK        VALUE 'N'.
005000     05  FVY-TOTAL-EQUITY            PIC S9(13)V9(02).
005100     05  FVY-TOTAL-EQUITY-IND        PIC X(01).
005200         88  FVY-TOTAL-EQUITY-OK         VALUE 'Y'.
005300         88  FVY-TOTAL-EQUITY-NO-OK      VALUE 'N'.
005400     05  FVY-INTANGIBLES             PIC S9(13)V9(02).
005500     05  FVY-INTANGIBLES-IND         PIC X(01).
005600         88  FVY-INTANGIBLES-OK          VALUE 'Y'.
005700         88  FVY-INTANGIBLES-NO-OK       VALUE 'N'.
005800     05  FVY-OPERATING-CASH-FLOW     PIC S9(13)V9(02).
005900     05  FVY-OPERATING-CASH-FLOW-IND PIC X(01).
006000         88  FVY-OPER-CASH-FLOW-OK       VALUE 'Y'.
006100         88  FVY-OPER-CASH-FLOW-NO-OK    VALUE 'N'.
006200     05  FVY-FREE-CASH-FLOW          PIC S9(13)V9(02).
006300     05  FVY-FREE-CASH-FLOW-IND      PIC X(01).
006400         88  FVY-FREE-CASH-FLOW-OK       VALUE 'Y'.
006500         88  FVY-FREE-CASH-FLOW-NO-OK    VALUE 'N'.
006600     05  FVY-REVENUE                 PIC S9(13)V9(02).
006700     05  FVY-REVENUE-IND             PIC X(01).
006800         88  FVY-REVENUE-OK              VALUE 'Y'.
006900         88  FVY-REVENUE-NO-OK           VALUE 'N'.
007000     05  FVY-DIVIDEND-PER-SHARE      PIC S9(05)V9(04).
007100     05  FVY-DIVIDEND-PER-SHARE-IND  PIC X(01).
007200         88  FVY-DIV-PER-SHARE-OK        VALUE 'Y'.
007300         88  FVY-DIV-PER-SHARE-NO-OK     VALUE 'N'.
007400     05  FVY-SHARES-OUTSTANDING      PIC S9(15).
007500     05  FVY-SHARES-OUTSTANDING-IND  PIC X(01).
007600         88  FVY-SHARES-OUT-OK           VALUE 'Y'.
007700         88  FVY-SHARES-OUT-NO-OK        VALUE 'N'.
007800     05  FVY-PRICE-END-YEAR          PIC S9(07)V9(02).
007900     05  FVY-PRICE-END-YEAR-IND      PIC X(01).
008000         88  FVY-PRICE-END-YEAR-OK       VALUE 'Y'.
008100         88  FVY-PRICE-END-YEAR-NO-OK    VALUE 'N'.
008200     05  FVY-COST-OF-EQUITY          PIC S9(01)V9(04).
008300     05  FVY-COST-OF-EQUITY-IND      PIC X(01).
008400         88  FVY-COST-OF-EQUITY-OK       VALUE 'Y'.
008500         88  FVY-COST-OF-EQUITY-NO-OK    VALUE 'N'.
008600     05  FVY-WACC                    PIC S9(01)V9(04).
008700     05  FVY-WACC-IND                PIC X(01).
008800         88  FVY-WACC-OK                 VALUE 'Y'.
008900         88  FVY-WACC-NO-OK              VALUE 'N'.
009000     05  FVY-DIVIDEND-GROWTH-RATE    PIC S9(01)V9(04).
009100     05  FVY-DIVIDEND-GROWTH-RATE-IND
009200                                     PIC X(01).
009300         88  FVY-DIV-GROWTH-OK           VALUE 'Y'.
009400         88  FVY-DIV-GROWTH-NO-OK        VALUE 'N'.
009500*        --------------------------------------------------
009600*        BLOQUE DE VALORES CALCULADOS - CADA UNO CON SU
009700*        BANDERA DE PRESENCIA (SE DEJA EN 'N' CUANDO EL
009800*        MODELO NO CONVERGE O LE FALTA UN INSUMO)
009900*        --------------------------------------------------
010000     05  FVY-DDM-VALUE               PIC S9(09)V9(02).
010100     05  FVY-DDM-VALUE-IND           PIC X(01).
010200         88  FVY-DDM-VALUE-OK            VALUE 'Y'.
010300         88  FVY-DDM-VALUE-NO-OK         VALUE 'N'.
010400     05  FVY-DCF-VALUE               PIC S9(09)V9(02).
010500     05  FVY-DCF-VALUE-IND           PIC X(01).
010600         88  FVY-DCF-VALUE-OK            VALUE 'Y'.
010700         88  FVY-DCF-VALUE-NO-OK         VALUE 'N'.
010800     05  FVY-RI-VALUE                PIC S9(09)V9(02).
010900     05  FVY-RI-VALUE-IND            PIC X(01).
011000         88  FVY-RI-VALUE-OK             VALUE 'Y'.
011100         88  FVY-RI-VALUE-NO-OK          VALUE 'N'.
011200     05  FVY-PE-VALUE                PIC S9(09)V9(02).
011300     05  FVY-PE-VALUE-IND            PIC X(01).
011400         88  FVY-PE-VALUE-OK             VALUE 'Y'.
011500         88  FVY-PE-VALUE-NO-OK          VALUE 'N'.
011600     05  FVY-PBV-VALUE               PIC S9(09)V9(02).
011700     05  FVY-PBV-VALUE-IND           PIC X(01).
011800         88  FVY-PBV-VALUE-OK            VALUE 'Y'.
011900         88  FVY-PBV-VALUE-NO-OK         VALUE 'N'.
012000     05  FVY-PCF-VALUE               PIC S9(09)V9(02).
012100     05  FVY-PCF-VALUE-IND           PIC X(01).
012200         88  FVY-PCF-VALUE-OK            VALUE 'Y'.
012300         88  FVY-PCF-VALUE-NO-OK         VALUE 'N'.
012400     05  FVY-PS-VALUE                PIC S9(09)V9(02).
012500     05  FVY-PS-VALUE-IND            PIC X(01).
012600         88  FVY-PS-VALUE-OK             VALUE 'Y'.
012700         88  FVY-PS-VALUE-NO-OK          VALUE 'N'.
012800     05  FVY-COMPOSITE-FAIR-VALUE    PIC S9(09)V9(02).
012900     05  FVY-COMPOSITE-FAIR-VAL-IND  PIC X(01).
013000         88  FVY-COMPOSITE-OK            VALUE 'Y'.
013100         88  FVY-COMPOSITE-NO-OK         VALUE 'N'.
013200     05  FVY-COMPOSITE-SPLIT REDEFINES
013300         FVY-COMPOSITE-FAIR-VALUE.
013400         10  FVY-COMPOSITE-ENTERO    PIC S9(09).
013500         10  FVY-COMPOSITE-DECIMAL   PIC 9(02).
013600     05  FILLER                      PIC X(20).
013700******************************************************************
013800*  FIN DEL COPYBOOK FVEC001 - LONGITUD LOGICA DEL AREA ANTERIOR  *
013900******************************************************************

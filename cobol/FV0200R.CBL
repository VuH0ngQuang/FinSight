000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: FV0200R                                             *
000400*                                                                *
000500*  FECHA CREACION: 15/07/1996                                    *
000600*                                                                *
000700*  AUTOR: JCM                                                    *
000800*                                                                *
000900*  INSTALACION: FACTORIA - SISTEMA FINSIGHT                      *
001000*                                                                *
001100*  APLICACION: FINSIGHT - VALORACION Y PONDERACION DE ACCIONES.  *
001200*                                                                *
001300*  DESCRIPCION: MOTOR DE MULTIPLOS DE MERCADO. CADA VEZ QUE       *
001400*               CAMBIA EL PRECIO VIGENTE (MATCH-PRICE) DE UNA     *
001500*               ACCION EN EL MAESTRO SE RECALCULAN LOS CUATRO     *
001600*               MULTIPLOS DE NEGOCIACION (PE/PB/PCF/PS-RATIO)     *
001700*               CONTRA LOS FUNDAMENTOS DEL ULTIMO EJERCICIO       *
001800*               FISCAL DISPONIBLE PARA LA ACCION. LOS MULTIPLOS   *
001900*               SE LLEVAN A CUATRO DECIMALES, A DIFERENCIA DE     *
002000*               LOS VALORES IMPLICITOS DE FV0100V QUE SE LLEVAN A *
002100*               DOS. ESTE PROGRAMA ES INDEPENDIENTE DE FV0100V Y  *
002200*               NO COMPARTE NINGUN CAMPO CALCULADO CON EL.        *
002300*                                                                *
002400*  SEGURIDAD: USO INTERNO DEPARTAMENTO DE ANALISIS FINANCIERO.    *
002500*                                                                *
002600******************************************************************
002700*    L O G   D E   M O D I F I C A C I O N E S                   *
002800*  FECHA      PROGR   TICKET      DESCRIPCION                    *
002900*  ---------- ------  ----------  ---------------------------    *
003000*  15/07/1996 JCM     FS-0128     CREACION DEL PROGRAMA           *
003100*  02/03/1997 RSN     FS-0140     SE AGREGA EL MULTIPLO P/B QUE   *
003200*                                 EN LA VERSION ORIGINAL SE       *
003300*                                 CALCULABA A MANO EN HOJA APARTE *
003400*  30/11/1998 JCM     FS-0201     AJUSTE Y2K - REVISION GENERAL   *
003500*                                 DE PICTURES NUMERICAS           *
003600*  19/09/2003 LTV     FS-0298     SE ACLARA QUE ESTE PROGRAMA NO  *
003700*                                 USA LOS MULTIPLOS DE INDUSTRIA  *
003800*                                 DEL MAESTRO (SOLO LOS ESCRIBE   *
003900*                                 EL PROCESO DE CARGA DE SECTOR,  *
004000*                                 FUERA DE ALCANCE DE ESTE LOTE)  *
004100*  11/02/2004 LTV     FS-0310     SE CORRIGE COMPUERTA DE PCF-    *
004200*                                 RATIO QUE NO VALIDABA EL FLUJO  *
004300*                                 DE CAJA OPERATIVO EN CERO       *
004400*  04/04/2005 LTV     FS-0349     EL SUBINDICE DEL ANIO MAS       *
004500*                                 RECIENTE Y EL CONTADOR DE       *
004600*                                 REGISTROS REESCRITOS PASAN A    *
004700*                                 SER CAMPOS 77 INDEPENDIENTES    *
004800******************************************************************
004900******************************************************************
005000*                                                                *
005100*         I D E N T I F I C A T I O N   D I V I S I O N          *
005200*                                                                *
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500*
005600 PROGRAM-ID.   FV0200R.
005700 AUTHOR.       JCM.
005800 INSTALLATION. FACTORIA-FINSIGHT.
005900 DATE-WRITTEN. 15/07/1996.
006000 DATE-COMPILED.
006100 SECURITY.     USO INTERNO DEPARTAMENTO DE ANALISIS FINANCIERO.
006200******************************************************************
006300*                                                                *
006400*        E N V I R O N M E N T         D I V I S I O N           *
006500*                                                                *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800*
006900 CONFIGURATION SECTION.
007000*
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600*
007700     SELECT STOCK-MASTER-FILE     ASSIGN TO FVACCION
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-FS-MAESTRO.
008000*
008100     SELECT STOCK-YEAR-DATA-FILE  ASSIGN TO FVANIOS
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-FS-ANIOS.
008400******************************************************************
008500*                                                                *
008600*                D A T A            D I V I S I O N              *
008700*                                                                *
008800******************************************************************
008900 DATA DIVISION.
009000 FILE SECTION.
009100*
009200 FD  STOCK-MASTER-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORDING MODE IS F.
009500     COPY FVEC002.
009600*
009700 FD  STOCK-YEAR-DATA-FILE
009800     LABEL RECORDS ARE STANDARD
009900     RECORDING MODE IS F.
010000     COPY FVEC001.
010100******************************************************************
010200*                                                                *
010300*         W O R K I N G   S T O R A G E   S E C T I O N          *
010400*                                                                *
010500******************************************************************
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800*    04/04/2005 LTV FS-0349 - CONTADOR Y SUBINDICE QUE NO SON     *
010900*    PARTE DE NINGUN GRUPO DE DATOS SE DECLARAN COMO 77, IGUAL    *
011000*    QUE EN LOS DEMAS PROGRAMAS DE LA FACTORIA.                   *
011100******************************************************************
011200 77  WS-CONT-REESCRITOS          PIC 9(06) COMP   VALUE ZERO.
011300 77  WS-IX-RECIENTE              PIC 9(04) COMP   VALUE ZERO.
011400******************************************************************
011500*                     VARIABLES AUXILIARES                       *
011600******************************************************************
011700 01  WS-VARIABLES-AUXILIARES.
011800     05  WS-FS-MAESTRO               PIC X(02)    VALUE '00'.
011900     05  WS-FS-ANIOS                 PIC X(02)    VALUE '00'.
012000     05  WS-STOCK-ID-BUSCADO         PIC X(12)    VALUE SPACES.
012100     05  WS-IX-MAESTRO               PIC 9(04) COMP VALUE ZERO.
012200     05  WS-IX-ANIO                  PIC 9(04) COMP VALUE ZERO.
012300     05  WS-ANIO-MAS-RECIENTE        PIC 9(04) COMP VALUE ZERO.
012400     05  WS-ANIO-MAS-RECIENTE-R REDEFINES WS-ANIO-MAS-RECIENTE.
012500         10  WS-RECIENTE-SIGLO       PIC 9(02) COMP.
012600         10  WS-RECIENTE-RESTO       PIC 9(02) COMP.
012700 01  SW-SWITCHES.
012800     05  SW-FIN-MAESTRO              PIC X(01)    VALUE 'N'.
012900         88  SW-FIN-MAESTRO-SI           VALUE 'Y'.
013000     05  SW-FIN-ANIOS                PIC X(01)    VALUE 'N'.
013100         88  SW-FIN-ANIOS-SI             VALUE 'Y'.
013200     05  SW-RECIENTE-ENCONTRADO      PIC X(01)    VALUE 'N'.
013300         88  SW-RECIENTE-SI-ENCONTRADO   VALUE 'Y'.
013400******************************************************************
013500*              AREAS DE CALCULO INTERMEDIO - MULTIPLOS            *
013600******************************************************************
013700 01  WS-CALCULOS-MULTIPLOS.
013800     05  WS-MUL-EPS                  PIC S9(09)V9(04) VALUE ZERO.
013900     05  WS-MUL-BVPS                 PIC S9(09)V9(04) VALUE ZERO.
014000     05  WS-MUL-CFPS                 PIC S9(09)V9(04) VALUE ZERO.
014100     05  WS-MUL-SPS                  PIC S9(09)V9(04) VALUE ZERO.
014200     05  WS-MUL-VLR-TANGIBLE         PIC S9(13)V9(02) VALUE ZERO.
014300     05  WS-MUL-VLR-TANGIBLE-R REDEFINES WS-MUL-VLR-TANGIBLE.
014400         10  WS-MUL-TANGIBLE-ENTERO  PIC S9(11).
014500         10  WS-MUL-TANGIBLE-DECIMAL PIC 9(02).
014600******************************************************************
014700*      TABLA EN MEMORIA - MAESTRO DE ACCIONES (LECTURA/           *
014800*      REESCRITURA - AQUI SE ACTUALIZAN LOS CUATRO MULTIPLOS)     *
014900******************************************************************
015000 01  WS-TABLA-ACCIONES.
015100     05  WS-ACCIONES-CANTIDAD        PIC 9(04) COMP   VALUE ZERO.
015200     05  WS-ACCIONES-ENTRADA OCCURS 500 TIMES.
015300         10  TM-STOCK-ID             PIC X(12).
015400         10  TM-STOCK-NAME           PIC X(40).
015500         10  TM-SECTOR               PIC X(20).
015600         10  TM-MATCH-PRICE          PIC S9(08)V9(02).
015700         10  TM-PE-RATIO             PIC S9(06)V9(04).
015800         10  TM-PE-RATIO-IND         PIC X(01).
015900         10  TM-PB-RATIO             PIC S9(06)V9(04).
016000         10  TM-PB-RATIO-IND         PIC X(01).
016100         10  TM-PCF-RATIO            PIC S9(06)V9(04).
016200         10  TM-PCF-RATIO-IND        PIC X(01).
016300         10  TM-PS-RATIO             PIC S9(06)V9(04).
016400         10  TM-PS-RATIO-IND         PIC X(01).
016500         10  TM-INDUSTRY-PE-RATIO    PIC S9(06)V9(04).
016600         10  TM-INDUSTRY-PE-IND      PIC X(01).
016700         10  TM-INDUSTRY-PB-RATIO    PIC S9(06)V9(04).
016800         10  TM-INDUSTRY-PB-IND      PIC X(01).
016900         10  TM-INDUSTRY-PCF-RATIO   PIC S9(06)V9(04).
017000         10  TM-INDUSTRY-PCF-IND     PIC X(01).
017100         10  TM-INDUSTRY-PS-RATIO    PIC S9(06)V9(04).
017200         10  TM-INDUSTRY-PS-IND      PIC X(01).
017300******************************************************************
017400*      TABLA EN MEMORIA - FUNDAMENTOS ANUALES (SOLO LECTURA,      *
017500*      USADA PARA LOCALIZAR EL EJERCICIO MAS RECIENTE POR ACCION) *
017600******************************************************************
017700 01  WS-TABLA-ANIOS.
017800     05  WS-ANIOS-CANTIDAD           PIC 9(04) COMP   VALUE ZERO.
017900     05  WS-ANIOS-ENTRADA OCCURS 2000 TIMES.
018000         10  TA-STOCK-ID             PIC X(12).
018100         10  TA-FISCAL-YEAR          PIC 9(04) COMP.
018200         10  TA-NET-INCOME           PIC S9(13)V9(02).
018300         10  TA-NET-INCOME-IND       PIC X(01).
018400         10  TA-TOTAL-EQUITY         PIC S9(13)V9(02).
018500         10  TA-TOTAL-EQUITY-IND     PIC X(01).
018600         10  TA-INTANGIBLES          PIC S9(13)V9(02).
018700         10  TA-INTANGIBLES-IND      PIC X(01).
018800         10  TA-OPER-CASH-FLOW       PIC S9(13)V9(02).
018900         10  TA-OPER-CASH-FLOW-IND   PIC X(01).
019000         10  TA-REVENUE              PIC S9(13)V9(02).
019100         10  TA-REVENUE-IND          PIC X(01).
019200         10  TA-SHARES-OUT           PIC S9(15).
019300         10  TA-SHARES-OUT-IND       PIC X(01).
019400******************************************************************
019500*                                                                *
019600*        P R O C E D U R E   D I V I S I O N                     *
019700*                                                                *
019800******************************************************************
019900 PROCEDURE DIVISION.
020000*
020100 0000-MAINLINE.
020200*
020300     PERFORM 1000-INICIO
020400         THRU 1000-INICIO-EXIT.
020500*
020600     PERFORM 2000-PROCESO
020700         THRU 2000-PROCESO-EXIT
020800         VARYING WS-IX-MAESTRO FROM 1 BY 1
020900         UNTIL WS-IX-MAESTRO > WS-ACCIONES-CANTIDAD.
021000*
021100     PERFORM 3000-FIN
021200         THRU 3000-FIN-EXIT.
021300*
021400     STOP RUN.
021500*
021600******************************************************************
021700*    1000-INICIO -- ABRE ARCHIVOS Y CARGA LAS DOS TABLAS EN       *
021800*    MEMORIA. EL MAESTRO YA TRAE EN MATCH-PRICE EL PRECIO NUEVO   *
021900*    DE ENTRADA (LO PONE ALLI QUIEN ALIMENTA EL ARCHIVO ANTES DE  *
022000*    INVOCAR ESTE LOTE - PASO 1/2 DEL FLUJO).                     *
022100******************************************************************
022200 1000-INICIO.
022300*
022400     OPEN INPUT  STOCK-MASTER-FILE.
022500     OPEN INPUT  STOCK-YEAR-DATA-FILE.
022600*
022700     PERFORM 1100-CARGAR-ACCIONES
022800         THRU 1100-CARGAR-ACCIONES-EXIT.
022900*
023000     PERFORM 1300-CARGAR-ANIOS
023100         THRU 1300-CARGAR-ANIOS-EXIT.
023200*
023300     CLOSE STOCK-MASTER-FILE.
023400     CLOSE STOCK-YEAR-DATA-FILE.
023500*
023600     OPEN OUTPUT STOCK-MASTER-FILE.
023700*
023800 1000-INICIO-EXIT.
023900     EXIT.
024000*
024100******************************************************************
024200*    1100/1200 -- CARGA DEL MAESTRO DE ACCIONES A LA TABLA        *
024300*    WS-TABLA-ACCIONES.                                           *
024400******************************************************************
024500 1100-CARGAR-ACCIONES.
024600*
024700     MOVE ZERO TO WS-ACCIONES-CANTIDAD.
024800     MOVE 'N'  TO SW-FIN-MAESTRO.
024900*
025000     PERFORM 1200-LEER-UNA-ACCION
025100         THRU 1200-LEER-UNA-ACCION-EXIT.
025200*
025300     PERFORM 1210-GUARDAR-ACCION
025400         THRU 1210-GUARDAR-ACCION-EXIT
025500         UNTIL SW-FIN-MAESTRO-SI.
025600*
025700 1100-CARGAR-ACCIONES-EXIT.
025800     EXIT.
025900*
026000 1200-LEER-UNA-ACCION.
026100*
026200     READ STOCK-MASTER-FILE
026300         AT END
026400             MOVE 'Y' TO SW-FIN-MAESTRO
026500     END-READ.
026600*
026700 1200-LEER-UNA-ACCION-EXIT.
026800     EXIT.
026900*
027000 1210-GUARDAR-ACCION.
027100*
027200     IF SW-FIN-MAESTRO-SI
027300         GO TO 1210-GUARDAR-ACCION-EXIT
027400     END-IF.
027500*
027600     ADD 1 TO WS-ACCIONES-CANTIDAD.
027700*
027800     MOVE FVM-STOCK-ID       TO TM-STOCK-ID (WS-ACCIONES-CANTIDAD).
027900     MOVE FVM-STOCK-NAME     TO TM-STOCK-NAME (WS-ACCIONES-CANTIDAD).
028000     MOVE FVM-SECTOR         TO TM-SECTOR (WS-ACCIONES-CANTIDAD).
028100     MOVE FVM-MATCH-PRICE    TO TM-MATCH-PRICE (WS-ACCIONES-CANTIDAD).
028200     MOVE FVM-PE-RATIO       TO TM-PE-RATIO (WS-ACCIONES-CANTIDAD).
028300     MOVE FVM-PE-RATIO-IND   TO TM-PE-RATIO-IND (WS-ACCIONES-CANTIDAD).
028400     MOVE FVM-PB-RATIO       TO TM-PB-RATIO (WS-ACCIONES-CANTIDAD).
028500     MOVE FVM-PB-RATIO-IND   TO TM-PB-RATIO-IND (WS-ACCIONES-CANTIDAD).
028600     MOVE FVM-PCF-RATIO      TO TM-PCF-RATIO (WS-ACCIONES-CANTIDAD).
028700     MOVE FVM-PCF-RATIO-IND  TO TM-PCF-RATIO-IND (WS-ACCIONES-CANTIDAD).
028800     MOVE FVM-PS-RATIO       TO TM-PS-RATIO (WS-ACCIONES-CANTIDAD).
028900     MOVE FVM-PS-RATIO-IND   TO TM-PS-RATIO-IND (WS-ACCIONES-CANTIDAD).
029000     MOVE FVM-INDUSTRY-PE-RATIO
029100                         TO TM-INDUSTRY-PE-RATIO (WS-ACCIONES-CANTIDAD).
029200     MOVE FVM-INDUSTRY-PE-RATIO-IND
029300                         TO TM-INDUSTRY-PE-IND (WS-ACCIONES-CANTIDAD).
029400     MOVE FVM-INDUSTRY-PB-RATIO
029500                         TO TM-INDUSTRY-PB-RATIO (WS-ACCIONES-CANTIDAD).
029600     MOVE FVM-INDUSTRY-PB-RATIO-IND
029700                         TO TM-INDUSTRY-PB-IND (WS-ACCIONES-CANTIDAD).
029800     MOVE FVM-INDUSTRY-PCF-RATIO
029900                         TO TM-INDUSTRY-PCF-RATIO (WS-ACCIONES-CANTIDAD).
030000     MOVE FVM-INDUSTRY-PCF-RATIO-IND
030100                         TO TM-INDUSTRY-PCF-IND (WS-ACCIONES-CANTIDAD).
030200     MOVE FVM-INDUSTRY-PS-RATIO
030300                         TO TM-INDUSTRY-PS-RATIO (WS-ACCIONES-CANTIDAD).
030400     MOVE FVM-INDUSTRY-PS-RATIO-IND
030500                         TO TM-INDUSTRY-PS-IND (WS-ACCIONES-CANTIDAD).
030600*
030700     PERFORM 1200-LEER-UNA-ACCION
030800         THRU 1200-LEER-UNA-ACCION-EXIT.
030900*
031000 1210-GUARDAR-ACCION-EXIT.
031100     EXIT.
031200*
031300******************************************************************
031400*    1300/1400 -- CARGA DEL ARCHIVO DE FUNDAMENTOS ANUALES A LA   *
031500*    TABLA WS-TABLA-ANIOS (SOLO LOS CAMPOS QUE ESTE PROGRAMA      *
031600*    NECESITA PARA EL EJERCICIO MAS RECIENTE DE CADA ACCION).     *
031700******************************************************************
031800 1300-CARGAR-ANIOS.
031900*
032000     MOVE ZERO TO WS-ANIOS-CANTIDAD.
032100     MOVE 'N'  TO SW-FIN-ANIOS.
032200*
032300     PERFORM 1400-LEER-UN-ANIO
032400         THRU 1400-LEER-UN-ANIO-EXIT.
032500*
032600     PERFORM 1410-GUARDAR-ANIO
032700         THRU 1410-GUARDAR-ANIO-EXIT
032800         UNTIL SW-FIN-ANIOS-SI.
032900*
033000 1300-CARGAR-ANIOS-EXIT.
033100     EXIT.
033200*
033300 1400-LEER-UN-ANIO.
033400*
033500     READ STOCK-YEAR-DATA-FILE
033600         AT END
033700             MOVE 'Y' TO SW-FIN-ANIOS
033800     END-READ.
033900*
034000 1400-LEER-UN-ANIO-EXIT.
034100     EXIT.
034200*
034300 1410-GUARDAR-ANIO.
034400*
034500     IF SW-FIN-ANIOS-SI
034600         GO TO 1410-GUARDAR-ANIO-EXIT
034700     END-IF.
034800*
034900     ADD 1 TO WS-ANIOS-CANTIDAD.
035000*
035100     MOVE FVY-STOCK-ID           TO TA-STOCK-ID (WS-ANIOS-CANTIDAD).
035200     MOVE FVY-FISCAL-YEAR        TO TA-FISCAL-YEAR (WS-ANIOS-CANTIDAD).
035300     MOVE FVY-NET-INCOME         TO TA-NET-INCOME (WS-ANIOS-CANTIDAD).
035400     MOVE FVY-NET-INCOME-IND     TO TA-NET-INCOME-IND (WS-ANIOS-CANTIDAD).
035500     MOVE FVY-TOTAL-EQUITY       TO TA-TOTAL-EQUITY (WS-ANIOS-CANTIDAD).
035600     MOVE FVY-TOTAL-EQUITY-IND   TO TA-TOTAL-EQUITY-IND (WS-ANIOS-CANTIDAD).
035700     MOVE FVY-INTANGIBLES        TO TA-INTANGIBLES (WS-ANIOS-CANTIDAD).
035800     MOVE FVY-INTANGIBLES-IND    TO TA-INTANGIBLES-IND (WS-ANIOS-CANTIDAD).
035900     MOVE FVY-OPERATING-CASH-FLOW
036000                                 TO TA-OPER-CASH-FLOW (WS-ANIOS-CANTIDAD).
036100     MOVE FVY-OPERATING-CASH-FLOW-IND
036200                                 TO TA-OPER-CASH-FLOW-IND (WS-ANIOS-CANTIDAD).
036300     MOVE FVY-REVENUE            TO TA-REVENUE (WS-ANIOS-CANTIDAD).
036400     MOVE FVY-REVENUE-IND        TO TA-REVENUE-IND (WS-ANIOS-CANTIDAD).
036500     MOVE FVY-SHARES-OUTSTANDING TO TA-SHARES-OUT (WS-ANIOS-CANTIDAD).
036600     MOVE FVY-SHARES-OUTSTANDING-IND
036700                                 TO TA-SHARES-OUT-IND (WS-ANIOS-CANTIDAD).
036800*
036900     PERFORM 1400-LEER-UN-ANIO
037000         THRU 1400-LEER-UN-ANIO-EXIT.
037100*
037200 1410-GUARDAR-ANIO-EXIT.
037300     EXIT.
037400*
037500******************************************************************
037600*    2000-PROCESO -- RECORRE LA TABLA DE ACCIONES, UNA POR VEZ.   *
037700*    CADA FILA DEL MAESTRO ES UN "TICK" DE PRECIO YA APLICADO A   *
037800*    TM-MATCH-PRICE POR EL PROCESO DE CARGA - PASO 2 DEL FLUJO.   *
037900******************************************************************
038000 2000-PROCESO.
038100*
038200     MOVE TM-STOCK-ID (WS-IX-MAESTRO) TO WS-STOCK-ID-BUSCADO.
038300     MOVE 'N'                         TO SW-RECIENTE-ENCONTRADO.
038400     MOVE ZERO                        TO WS-ANIO-MAS-RECIENTE.
038500*
038600     PERFORM 2150-LOCALIZAR-ANIO-RECIENTE
038700         THRU 2150-LOCALIZAR-ANIO-RECIENTE-EXIT.
038800*
038900     IF NOT SW-RECIENTE-SI-ENCONTRADO
039000         GO TO 2000-PROCESO-EXIT
039100     END-IF.
039200*
039300     PERFORM 2200-CALC-PE-RATIO
039400         THRU 2200-CALC-PE-RATIO-EXIT.
039500*
039600     PERFORM 2300-CALC-PB-RATIO
039700         THRU 2300-CALC-PB-RATIO-EXIT.
039800*
039900     PERFORM 2400-CALC-PCF-RATIO
040000         THRU 2400-CALC-PCF-RATIO-EXIT.
040100*
040200     PERFORM 2500-CALC-PS-RATIO
040300         THRU 2500-CALC-PS-RATIO-EXIT.
040400*
040500 2000-PROCESO-EXIT.
040600     EXIT.
040700*
040800******************************************************************
040900*    2150 -- LOCALIZA, DENTRO DE LA TABLA DE ANIOS, EL REGISTRO   *
041000*    DE FISCAL-YEAR MAS ALTO PARA LA ACCION BUSCADA. SI NO EXISTE *
041100*    NINGUN ANIO PARA LA ACCION, LOS CUATRO MULTIPLOS QUEDAN SIN  *
041200*    TOCAR (PASO 3 DEL FLUJO).                                    *
041300******************************************************************
041400 2150-LOCALIZAR-ANIO-RECIENTE.
041500*
041600     PERFORM 2160-EXAMINAR-ANIO
041700         THRU 2160-EXAMINAR-ANIO-EXIT
041800         VARYING WS-IX-ANIO FROM 1 BY 1
041900         UNTIL WS-IX-ANIO > WS-ANIOS-CANTIDAD.
042000*
042100 2150-LOCALIZAR-ANIO-RECIENTE-EXIT.
042200     EXIT.
042300*
042400 2160-EXAMINAR-ANIO.
042500*
042600     IF TA-STOCK-ID (WS-IX-ANIO) NOT = WS-STOCK-ID-BUSCADO
042700         GO TO 2160-EXAMINAR-ANIO-EXIT
042800     END-IF.
042900*
043000     IF NOT SW-RECIENTE-SI-ENCONTRADO
043100        OR TA-FISCAL-YEAR (WS-IX-ANIO) > WS-ANIO-MAS-RECIENTE
043200         MOVE TA-FISCAL-YEAR (WS-IX-ANIO) TO WS-ANIO-MAS-RECIENTE
043300         MOVE WS-IX-ANIO                  TO WS-IX-RECIENTE
043400         MOVE 'Y'                         TO SW-RECIENTE-ENCONTRADO
043500     END-IF.
043600*
043700 2160-EXAMINAR-ANIO-EXIT.
043800     EXIT.
043900*
044000******************************************************************
044100*    2200 -- P/E DE NEGOCIACION (PRECIO VIGENTE / UPA). CUATRO    *
044200*    DECIMALES, NO CONFUNDIR CON EL PE-VALUE DE FV0100V.          *
044300******************************************************************
044400 2200-CALC-PE-RATIO.
044500*
044600     MOVE 'N' TO TM-PE-RATIO-IND (WS-IX-MAESTRO).
044700*
044800     IF TA-NET-INCOME-IND (WS-IX-RECIENTE) NOT = 'Y'
044900         GO TO 2200-CALC-PE-RATIO-EXIT
045000     END-IF.
045100     IF TA-NET-INCOME (WS-IX-RECIENTE) NOT > ZERO
045200         GO TO 2200-CALC-PE-RATIO-EXIT
045300     END-IF.
045400     IF TA-SHARES-OUT-IND (WS-IX-RECIENTE) NOT = 'Y'
045500         GO TO 2200-CALC-PE-RATIO-EXIT
045600     END-IF.
045700     IF TA-SHARES-OUT (WS-IX-RECIENTE) NOT > ZERO
045800         GO TO 2200-CALC-PE-RATIO-EXIT
045900     END-IF.
046000*
046100     COMPUTE WS-MUL-EPS ROUNDED =
046200         TA-NET-INCOME (WS-IX-RECIENTE) / TA-SHARES-OUT (WS-IX-RECIENTE).
046300     IF WS-MUL-EPS NOT > ZERO
046400         GO TO 2200-CALC-PE-RATIO-EXIT
046500     END-IF.
046600*
046700     COMPUTE TM-PE-RATIO (WS-IX-MAESTRO) ROUNDED =
046800         TM-MATCH-PRICE (WS-IX-MAESTRO) / WS-MUL-EPS.
046900*
047000     MOVE 'Y' TO TM-PE-RATIO-IND (WS-IX-MAESTRO).
047100*
047200 2200-CALC-PE-RATIO-EXIT.
047300     EXIT.
047400*
047500******************************************************************
047600*    2300 -- P/B DE NEGOCIACION (PRECIO VIGENTE / VALOR EN LIBROS *
047700*    TANGIBLE POR ACCION).                                        *
047800******************************************************************
047900 2300-CALC-PB-RATIO.
048000*
048100     MOVE 'N' TO TM-PB-RATIO-IND (WS-IX-MAESTRO).
048200*
048300     IF TA-TOTAL-EQUITY-IND (WS-IX-RECIENTE) NOT = 'Y'
048400         GO TO 2300-CALC-PB-RATIO-EXIT
048500     END-IF.
048600     IF TA-INTANGIBLES-IND (WS-IX-RECIENTE) NOT = 'Y'
048700         GO TO 2300-CALC-PB-RATIO-EXIT
048800     END-IF.
048900     IF TA-SHARES-OUT-IND (WS-IX-RECIENTE) NOT = 'Y'
049000         GO TO 2300-CALC-PB-RATIO-EXIT
049100     END-IF.
049200     IF TA-SHARES-OUT (WS-IX-RECIENTE) NOT > ZERO
049300         GO TO 2300-CALC-PB-RATIO-EXIT
049400     END-IF.
049500*
049600     COMPUTE WS-MUL-VLR-TANGIBLE =
049700         TA-TOTAL-EQUITY (WS-IX-RECIENTE) - TA-INTANGIBLES (WS-IX-RECIENTE).
049800*
049900     COMPUTE WS-MUL-BVPS ROUNDED =
050000         WS-MUL-VLR-TANGIBLE / TA-SHARES-OUT (WS-IX-RECIENTE).
050100     IF WS-MUL-BVPS NOT > ZERO
050200         GO TO 2300-CALC-PB-RATIO-EXIT
050300     END-IF.
050400*
050500     COMPUTE TM-PB-RATIO (WS-IX-MAESTRO) ROUNDED =
050600         TM-MATCH-PRICE (WS-IX-MAESTRO) / WS-MUL-BVPS.
050700*
050800     MOVE 'Y' TO TM-PB-RATIO-IND (WS-IX-MAESTRO).
050900*
051000 2300-CALC-PB-RATIO-EXIT.
051100     EXIT.
051200*
051300******************************************************************
051400*    2400 -- P/CF DE NEGOCIACION (PRECIO VIGENTE / FLUJO DE CAJA  *
051500*    OPERATIVO POR ACCION). 02/2004: SE AGREGA LA VALIDACION DE   *
051600*    FLUJO OPERATIVO EN CERO O NEGATIVO, QUE ANTES DEJABA PASAR   *
051700*    UN CFPS EN CERO Y PRODUCIA DIVISION POR CERO. -LTV FS-0310   *
051800******************************************************************
051900 2400-CALC-PCF-RATIO.
052000*
052100     MOVE 'N' TO TM-PCF-RATIO-IND (WS-IX-MAESTRO).
052200*
052300     IF TA-OPER-CASH-FLOW-IND (WS-IX-RECIENTE) NOT = 'Y'
052400         GO TO 2400-CALC-PCF-RATIO-EXIT
052500     END-IF.
052600     IF TA-SHARES-OUT-IND (WS-IX-RECIENTE) NOT = 'Y'
052700         GO TO 2400-CALC-PCF-RATIO-EXIT
052800     END-IF.
052900     IF TA-SHARES-OUT (WS-IX-RECIENTE) NOT > ZERO
053000         GO TO 2400-CALC-PCF-RATIO-EXIT
053100     END-IF.
053200*
053300     COMPUTE WS-MUL-CFPS ROUNDED =
053400         TA-OPER-CASH-FLOW (WS-IX-RECIENTE) / TA-SHARES-OUT (WS-IX-RECIENTE).
053500     IF WS-MUL-CFPS NOT > ZERO
053600         GO TO 2400-CALC-PCF-RATIO-EXIT
053700     END-IF.
053800*
053900     COMPUTE TM-PCF-RATIO (WS-IX-MAESTRO) ROUNDED =
054000         TM-MATCH-PRICE (WS-IX-MAESTRO) / WS-MUL-CFPS.
054100*
054200     MOVE 'Y' TO TM-PCF-RATIO-IND (WS-IX-MAESTRO).
054300*
054400 2400-CALC-PCF-RATIO-EXIT.
054500     EXIT.
054600*
054700******************************************************************
054800*    2500 -- P/S DE NEGOCIACION (PRECIO VIGENTE / VENTAS POR      *
054900*    ACCION).                                                     *
055000******************************************************************
055100 2500-CALC-PS-RATIO.
055200*
055300     MOVE 'N' TO TM-PS-RATIO-IND (WS-IX-MAESTRO).
055400*
055500     IF TA-REVENUE-IND (WS-IX-RECIENTE) NOT = 'Y'
055600         GO TO 2500-CALC-PS-RATIO-EXIT
055700     END-IF.
055800     IF TA-SHARES-OUT-IND (WS-IX-RECIENTE) NOT = 'Y'
055900         GO TO 2500-CALC-PS-RATIO-EXIT
056000     END-IF.
056100     IF TA-SHARES-OUT (WS-IX-RECIENTE) NOT > ZERO
056200         GO TO 2500-CALC-PS-RATIO-EXIT
056300     END-IF.
056400*
056500     COMPUTE WS-MUL-SPS ROUNDED =
056600         TA-REVENUE (WS-IX-RECIENTE) / TA-SHARES-OUT (WS-IX-RECIENTE).
056700     IF WS-MUL-SPS NOT > ZERO
056800         GO TO 2500-CALC-PS-RATIO-EXIT
056900     END-IF.
057000*
057100     COMPUTE TM-PS-RATIO (WS-IX-MAESTRO) ROUNDED =
057200         TM-MATCH-PRICE (WS-IX-MAESTRO) / WS-MUL-SPS.
057300*
057400     MOVE 'Y' TO TM-PS-RATIO-IND (WS-IX-MAESTRO).
057500*
057600 2500-CALC-PS-RATIO-EXIT.
057700     EXIT.
057800*
057900******************************************************************
058000*    3000-FIN -- REESCRIBE LA TABLA DE ACCIONES COMPLETA AL       *
058100*    MAESTRO DE SALIDA (PASO 5 DEL FLUJO) Y CIERRA LOS ARCHIVOS.  *
058200******************************************************************
058300 3000-FIN.
058400*
058500     PERFORM 3100-ESCRIBIR-UNA-ACCION
058600         THRU 3100-ESCRIBIR-UNA-ACCION-EXIT
058700         VARYING WS-IX-MAESTRO FROM 1 BY 1
058800         UNTIL WS-IX-MAESTRO > WS-ACCIONES-CANTIDAD.
058900*
059000     CLOSE STOCK-MASTER-FILE.
059100     CLOSE STOCK-YEAR-DATA-FILE.
059200*
059300 3000-FIN-EXIT.
059400     EXIT.
059500*
059600 3100-ESCRIBIR-UNA-ACCION.
059700*
059800     MOVE TM-STOCK-ID (WS-IX-MAESTRO)    TO FVM-STOCK-ID.
059900     MOVE TM-STOCK-NAME (WS-IX-MAESTRO)  TO FVM-STOCK-NAME.
060000     MOVE TM-SECTOR (WS-IX-MAESTRO)      TO FVM-SECTOR.
060100     MOVE TM-MATCH-PRICE (WS-IX-MAESTRO) TO FVM-MATCH-PRICE.
060200     MOVE TM-PE-RATIO (WS-IX-MAESTRO)    TO FVM-PE-RATIO.
060300     MOVE TM-PE-RATIO-IND (WS-IX-MAESTRO) TO FVM-PE-RATIO-IND.
060400     MOVE TM-PB-RATIO (WS-IX-MAESTRO)    TO FVM-PB-RATIO.
060500     MOVE TM-PB-RATIO-IND (WS-IX-MAESTRO) TO FVM-PB-RATIO-IND.
060600     MOVE TM-PCF-RATIO (WS-IX-MAESTRO)   TO FVM-PCF-RATIO.
060700     MOVE TM-PCF-RATIO-IND (WS-IX-MAESTRO) TO FVM-PCF-RATIO-IND.
060800     MOVE TM-PS-RATIO (WS-IX-MAESTRO)    TO FVM-PS-RATIO.
060900     MOVE TM-PS-RATIO-IND (WS-IX-MAESTRO) TO FVM-PS-RATIO-IND.
061000     MOVE TM-INDUSTRY-PE-RATIO (WS-IX-MAESTRO)
061100                                 TO FVM-INDUSTRY-PE-RATIO.
061200     MOVE TM-INDUSTRY-PE-IND (WS-IX-MAESTRO)
061300                                 TO FVM-INDUSTRY-PE-RATIO-IND.
061400     MOVE TM-INDUSTRY-PB-RATIO (WS-IX-MAESTRO)
061500                                 TO FVM-INDUSTRY-PB-RATIO.
061600     MOVE TM-INDUSTRY-PB-IND (WS-IX-MAESTRO)
061700                                 TO FVM-INDUSTRY-PB-RATIO-IND.
061800     MOVE TM-INDUSTRY-PCF-RATIO (WS-IX-MAESTRO)
061900                                 TO FVM-INDUSTRY-PCF-RATIO.
062000     MOVE TM-INDUSTRY-PCF-IND (WS-IX-MAESTRO)
062100                                 TO FVM-INDUSTRY-PCF-RATIO-IND.
062200     MOVE TM-INDUSTRY-PS-RATIO (WS-IX-MAESTRO)
062300                                 TO FVM-INDUSTRY-PS-RATIO.
062400     MOVE TM-INDUSTRY-PS-IND (WS-IX-MAESTRO)
062500                                 TO FVM-INDUSTRY-PS-RATIO-IND.
062600*
062700     WRITE FVM-STOCK-MASTER-REC.
062800     ADD 1 TO WS-CONT-REESCRITOS.
062900*
063000 3100-ESCRIBIR-UNA-ACCION-EXIT.
063100     EXIT.

000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: FVEC003                                             *
000400*                                                                *
000500*  APLICACION: FINSIGHT - VALORACION Y PONDERACION DE ACCIONES   *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DE LA MATRIZ DE COMPARACION PAREADA DEL   *
000800*               PROCESO ANALITICO JERARQUICO (AHP-MATRIX). LA    *
000900*               MATRIZ ES CUADRADA, TAMANO MAXIMO FIJO 10X10;    *
001000*               SOLO SE USAN LAS PRIMERAS FVA-MATRIX-SIZE FILAS  *
001100*               Y COLUMNAS, EL RESTO VIAJA EN CEROS.             *
001200*                                                                *
001300******************************************************************
001400*    L O G   D E   M O D I F I C A C I O N E S                   *
001500*  FECHA      PROGR   TICKET      DESCRIPCION                    *
001600*  ---------- ------  ----------  ---------------------------    *
001700*  06/04/1997 JCM     FS-0155     CREACION - PONDERACION DE      *
001800*                                 CRITERIOS PARA RANKING DE      *
001900*                                 ACCIONES (AHP)                 *
002000*  30/11/1998 JCM     FS-0201     AJUSTE Y2K - SIN IMPACTO EN    *
002100*                                 ESTE LAYOUT, SE DEJA CONSTANCIA*
002200*  14/05/2002 LTV     FS-0271     SE AGREGA REDEFINES DE LA FILA *
002300*                                 PARA RECORRIDO POR SUBINDICE   *
002400*                                 UNICO DESDE LA RUTINA DE LOG   *
002500******************************************************************
002600 01  FVA-AHP-MATRIX-REC.
002700     05  FVA-MATRIX-SIZE             PIC 9(02).
002800     05  FVA-MATRIX-ROW OCCURS 10 TIMES.
002900         10  FVA-MATRIX-CELL OCCURS 10 TIMES
003000                             PIC S9(03)V9(06).
003100     05  FVA-MATRIX-CELLS-FLAT REDEFINES FVA-MATRIX-ROW
003200                         OCCURS 100 TIMES
003300                             PIC S9(03)V9(06).
003400     05  FILLER                      PIC X(10).

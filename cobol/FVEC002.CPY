000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: FVEC002                                             *
000400*                                                                *
000500*  APLICACION: FINSIGHT - VALORACION Y PONDERACION DE ACCIONES   *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL MAESTRO DE ACCIONES (STOCK-MASTER).   *
000800*               UN REGISTRO POR ACCION, ESTADO ACTUAL. LLEVA EL  *
000900*               PRECIO DE MERCADO VIGENTE (MATCH-PRICE), LOS     *
001000*               CUATRO MULTIPLOS DE MERCADO CALCULADOS Y LOS     *
001100*               CUATRO MULTIPLOS PROMEDIO DE SECTOR (OPCIONALES; *
001200*               SI NO VIENEN SE USA EL DEFAULT FIJO DE LA TABLA  *
001300*               DE ABAJO).                                       *
001400*                                                                *
001500******************************************************************
001600*    L O G   D E   M O D I F I C A C I O N E S                   *
001700*  FECHA      PROGR   TICKET      DESCRIPCION                    *
001800*  ---------- ------  ----------  ---------------------------    *
001900*  02/05/1992 RSN     FS-0009     CREACION DEL MAESTRO DE ACCION *
002000*  19/02/1995 JCM     FS-0087     SE AGREGAN LOS CUATRO MULTIPLOS *
002100*                                 DE SECTOR Y SUS DEFAULTS FIJOS *
002200*  30/11/1998 JCM     FS-0201     AJUSTE Y2K - REVISION GENERAL  *
002300*                                 DE PICTURES NUMERICAS          *
002400*  11/08/2003 LTV     FS-0298     SE AGREGA REDEFINES DEL SECTOR *
002500*                                 PARA CLASIFICACION ABREVIADA   *
002600******************************************************************
002700 01  FVM-STOCK-MASTER-REC.
002800     05  FVM-STOCK-ID                PIC X(12).
002900     05  FVM-STOCK-NAME              PIC X(40).
003000     05  FVM-SECTOR                  PIC X(20).
003100     05  FVM-SECTOR-R REDEFINES FVM-SECTOR.
003200         10  FVM-SECTOR-ABREV        PIC X(04).
003300         10  FILLER                  PIC X(16).
003400     05  FVM-MATCH-PRICE             PIC S9(08)V9(02).
003500     05  FVM-PE-RATIO                PIC S9(06)V9(04).
003600     05  FVM-PE-RATIO-IND            PIC X(01).
003700         88  FVM-PE-RATIO-OK             VALUE 'Y'.
003800         88  FVM-PE-RATIO-NO-OK          VALUE 'N'.
003900     05  FVM-PB-RATIO                PIC S9(06)V9(04).
004000     05  FVM-PB-RATIO-IND            PIC X(01).
004100         88  FVM-PB-RATIO-OK             VALUE 'Y'.
004200         88  FVM-PB-RATIO-NO-OK          VALUE 'N'.
004300     05  FVM-PCF-RATIO               PIC S9(06)V9(04).
004400     05  FVM-PCF-RATIO-IND           PIC X(01).
004500         88  FVM-PCF-RATIO-OK            VALUE 'Y'.
004600         88  FVM-PCF-RATIO-NO-OK         VALUE 'N'.
004700     05  FVM-PS-RATIO                PIC S9(06)V9(04).
004800     05  FVM-PS-RATIO-IND            PIC X(01).
004900         88  FVM-PS-RATIO-OK             VALUE 'Y'.
005000         88  FVM-PS-RATIO-NO-OK          VALUE 'N'.
005100     05  FVM-INDUSTRY-PE-RATIO       PIC S9(06)V9(04).
005200     05  FVM-INDUSTRY-PE-RATIO-IND   PIC X(01).
005300         88  FVM-IND-PE-OK               VALUE 'Y'.
005400         88  FVM-IND-PE-NO-OK            VALUE 'N'.
005500     05  FVM-INDUSTRY-PB-RATIO       PIC S9(06)V9(04).
005600     05  FVM-INDUSTRY-PB-RATIO-IND   PIC X(01).
005700         88  FVM-IND-PB-OK               VALUE 'Y'.
005800         88  FVM-IND-PB-NO-OK            VALUE 'N'.
005900     05  FVM-INDUSTRY-PCF-RATIO      PIC S9(06)V9(04).
006000     05  FVM-INDUSTRY-PCF-RATIO-IND  PIC X(01).
006100         88  FVM-IND-PCF-OK              VALUE 'Y'.
006200         88  FVM-IND-PCF-NO-OK           VALUE 'N'.
006300     05  FVM-INDUSTRY-PS-RATIO       PIC S9(06)V9(04).
006400     05  FVM-INDUSTRY-PS-RATIO-IND   PIC X(01).
006500         88  FVM-IND-PS-OK               VALUE 'Y'.
006600         88  FVM-IND-PS-NO-OK            VALUE 'N'.
006700     05  FILLER                      PIC X(15).
